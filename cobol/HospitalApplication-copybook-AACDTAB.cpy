000100      ******************************************************************
000200      * AACDTAB  -  RESIDUE MONOISOTOPIC MASS TABLE                   *
000300      *                                                                *
000400      *  ONE ENTRY PER LETTER A THRU Z.  THE 20 STANDARD AMINO ACIDS  *
000500      *  CARRY THEIR MONOISOTOPIC RESIDUE MASS IN DALTONS; THE SIX    *
000600      *  LETTERS WITH NO STANDARD RESIDUE (B,J,O,U,X,Z) CARRY ZERO SO *
000700      *  A CALLER NEVER HAS TO TEST FOR A MISSING ENTRY.              *
000800      *                                                                *
000900      *  THE TABLE IS BUILT BY REDEFINING ONE LONG LITERAL SO THE     *
001000      *  MASSES LOAD AT COMPILE TIME INSTEAD OF BY A STRING OF VALUE  *
001100      *  CLAUSES ON 26 SEPARATE ENTRIES - STANDARD HOUSE TRICK FOR A  *
001200      *  FIXED REFERENCE TABLE THAT NEVER CHANGES AT RUN TIME.        *
001300      ******************************************************************
001400       01  AA-MASS-LITERAL-TABLE.
001500           05  FILLER  PIC X(08) VALUE '07103711'.
001600           05  FILLER  PIC X(08) VALUE '00000000'.
001700           05  FILLER  PIC X(08) VALUE '10300919'.
001800           05  FILLER  PIC X(08) VALUE '11502694'.
001900           05  FILLER  PIC X(08) VALUE '12904259'.
002000           05  FILLER  PIC X(08) VALUE '14706841'.
002100           05  FILLER  PIC X(08) VALUE '05702146'.
002200           05  FILLER  PIC X(08) VALUE '13705891'.
002300           05  FILLER  PIC X(08) VALUE '11308406'.
002400           05  FILLER  PIC X(08) VALUE '00000000'.
002500           05  FILLER  PIC X(08) VALUE '12809496'.
002600           05  FILLER  PIC X(08) VALUE '11308406'.
002700           05  FILLER  PIC X(08) VALUE '13104049'.
002800           05  FILLER  PIC X(08) VALUE '11404293'.
002900           05  FILLER  PIC X(08) VALUE '00000000'.
003000           05  FILLER  PIC X(08) VALUE '09705276'.
003100           05  FILLER  PIC X(08) VALUE '12805858'.
003200           05  FILLER  PIC X(08) VALUE '15610111'.
003300           05  FILLER  PIC X(08) VALUE '08703203'.
003400           05  FILLER  PIC X(08) VALUE '10104768'.
003500           05  FILLER  PIC X(08) VALUE '00000000'.
003600           05  FILLER  PIC X(08) VALUE '09906841'.
003700           05  FILLER  PIC X(08) VALUE '18607931'.
003800           05  FILLER  PIC X(08) VALUE '00000000'.
003900           05  FILLER  PIC X(08) VALUE '16306333'.
004000           05  FILLER  PIC X(08) VALUE '00000000'.
004100
004200       01  AA-MASS-TABLE REDEFINES AA-MASS-LITERAL-TABLE.
004300           05  AA-MASS-ENTRY       OCCURS 26 TIMES
004400                                    INDEXED BY AA-MASS-IDX.
004500               10  AA-MASS         PIC S9(03)V9(05).
004600
004700      ******************************************************************
004800      * THE ENTRY NUMBER IS THE LETTER'S POSITION IN THE ALPHABET     *
004900      * (A=1, B=2, ... Z=26) - AACDMAS COMPUTES THE SUBSCRIPT FROM    *
005000      * AA-CODE AND INDEXES DIRECTLY, NO SEARCH VERB NEEDED.          *
005100      ******************************************************************
