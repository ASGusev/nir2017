000100      ******************************************************************
000200      * ABENDREC  -  SHOP-STANDARD ABEND MESSAGE AREA                 *
000300      *                                                                *
000400      *  EVERY BATCH PROGRAM IN THE SUITE COPIES THIS IN SO SYSOUT    *
000500      *  CARRIES THE SAME LAYOUT NO MATTER WHICH STEP BLEW UP.        *
000600      *  PARA-NAME IS RESET AT THE TOP OF EVERY PARAGRAPH SO THE LAST *
000700      *  VALUE MOVED IN IS ALWAYS WHERE THE JOB DIED.  THE FORCED     *
000800      *  DIVIDE-BY-ZERO AT 1000-ABEND-RTN GETS US A SYSTEM DUMP WITH  *
000900      *  THIS RECORD STILL SITTING IN STORAGE FOR THE ON-CALL ANALYST.*
001000      ******************************************************************
001100       01  ABEND-REC.
001200           05  PARA-NAME               PIC X(32)  VALUE SPACES.
001300           05  ABEND-REASON             PIC X(40)  VALUE SPACES.
001400           05  EXPECTED-VAL             PIC X(20)  VALUE SPACES.
001500           05  ACTUAL-VAL               PIC X(20)  VALUE SPACES.
001600           05  FILLER                   PIC X(18)  VALUE SPACES.
001700
001800       77  ZERO-VAL                     PIC 9(01)  VALUE ZERO.
001900       77  ONE-VAL                      PIC 9(01)  VALUE 1.
