000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TSCNLOAD.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM LOADS THE THEORETIC-SCAN TABLE PRODUCED BY
001300      *          THE UPSTREAM IDENTIFICATION TOOL - ONE TAB-SEPARATED
001400      *          LINE PER PROTEIN-SPECTRUM MATCH, FIRST LINE A HEADER.
001500      *
001600      *          IT SPLITS EACH DATA LINE ON THE TAB CHARACTER, PICKS
001700      *          OFF THE COLUMNS THE DOWNSTREAM PROGRAMS CARE ABOUT,
001800      *          DECODES THE E-VALUE COLUMN (WHICH MAY BE PLAIN DECIMAL
001900      *          OR SCIENTIFIC NOTATION) INTO A MANTISSA/EXPONENT PAIR,
002000      *          AND WRITES THE RESULT TO THE THEOMSTR VSAM FILE KEYED
002100      *          BY SCAN-ID FOR RANDOM PICKUP BY PRSMANOT, PRSMCNT AND
002200      *          PRSMSPEC.
002300      *
002400      ******************************************************************
002500
002600               INPUT FILE              -   DDS0001.THEOTAB
002700
002800               VSAM MASTER FILE        -   DDS0001.THEOMSTR
002900
003000               DUMP FILE               -   SYSOUT
003100
003200      ******************************************************************
003300      *----------------------------------------------------------------*
003400      * CHANGE LOG                                                     *
003500      *----------------------------------------------------------------*
003600      * DATE     BY   REQUEST     DESCRIPTION                          *
003700      *----------------------------------------------------------------*
003800      * 01/23/88 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003900      * 07/14/89 JS   TKT-0971    E-VALUE COLUMN WAS BEING TRUNCATED   *
004000      *                           ON PLAIN-DECIMAL ROWS WITH NO 'E' -  *
004100      *                           EXPONENT NOW DEFAULTS TO ZERO        *
004200      * 03/02/93 TGD  TKT-1276    HEADER-LINE SKIP ADDED AFTER A BAD   *
004300      *                           RUN LOADED THE COLUMN TITLES AS      *
004400      *                           SCAN-ID ZERO                         *
004500      * 08/19/94 ML   TKT-1341    PRSM-ID/SCAN-ID/CHARGE AND THE MASS  *
004600      *                           COLUMN WERE MOVED STRAIGHT OUT OF    *
004700      *                           THE 200-BYTE TAB COLUMN - TRAILING   *
004800      *                           BLANKS WERE LANDING IN THE NUMERIC   *
004900      *                           MOVE.  NOW TRIMMED FIRST, AND THE    *
005000      *                           MASS COLUMN GOES THROUGH DECTXT      *
005100      *                           SAME AS THE EXPONENT DIGITS BELOW    *
005200      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
005300      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
005400      *                           CHANGE REQUIRED                     *
005500      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
005600      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
005700      *                           CHANGE                               *
005800      *----------------------------------------------------------------*
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER. IBM-390.
006200       OBJECT-COMPUTER. IBM-390.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT SYSOUT
006600           ASSIGN TO UT-S-SYSOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT THEOTAB
007000           ASSIGN TO UT-S-THEOTAB
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT THEOMSTR
007500                  ASSIGN       TO THEOMSTR
007600                  ORGANIZATION IS INDEXED
007700                  ACCESS MODE  IS RANDOM
007800                  RECORD KEY   IS TS-SCAN-ID
007900                  FILE STATUS  IS THEOMSTR-STATUS.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300       FD  SYSOUT
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 130 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS SYSOUT-REC.
008900       01  SYSOUT-REC  PIC X(130).
009000
009100      ****** ONE LINE PER ROW OF THE IDENTIFICATION TOOL'S OUTPUT
009200      ****** TABLE - TAB SEPARATED, AT LEAST 19 COLUMNS, FIRST LINE
009300      ****** ALWAYS A COLUMN-TITLE HEADER THAT IS NEVER LOADED
009400       FD  THEOTAB
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 800 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS THEOTAB-REC.
010000       01  THEOTAB-REC                 PIC X(800).
010100
010200       FD  THEOMSTR
010300           RECORD CONTAINS 220 CHARACTERS
010400           DATA RECORD IS THEOMSTR-REC.
010500       COPY THEOSCAN.
010600
010700      ** QSAM FILE
010800       WORKING-STORAGE SECTION.
010900
011000       01  THEOMSTR-REC-DEBUG REDEFINES THEOMSTR-REC.
011100           05  DEBUG-SCAN-ID            PIC 9(09).
011200           05  FILLER                   PIC X(211).
011300
011400       01  FILE-STATUS-CODES.
011500           05  THEOMSTR-STATUS          PIC X(2).
011600               88 RECORD-WRITTEN        VALUE "00".
011700           05  OFCODE                   PIC X(2).
011800               88 CODE-WRITE             VALUE SPACES.
011900
012000       01  WS-TAB-COLS.
012100           05  WS-TAB-COL               OCCURS 19 TIMES
012200                                         PIC X(200).
012300           05  FILLER                   PIC X(01) VALUE SPACE.
012400
012500      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
012600      ******** DUMP READ PICKS OFF THE FIRST FEW COLUMNS QUICKLY
012700       01  WS-TAB-COLS-DEBUG REDEFINES WS-TAB-COLS.
012800           05  DEBUG-COL-1              PIC X(200).
012900           05  DEBUG-COL-2              PIC X(200).
013000           05  FILLER                   PIC X(3001).
013100
013200       01  WS-EVALUE-WORK-AREA.
013300           05  WS-EVAL-TEXT             PIC X(20).
013400           05  WS-MANT-TEXT             PIC X(20).
013500           05  WS-INT-PART              PIC X(05).
013600           05  WS-FRAC-PART             PIC X(05).
013700           05  WS-MANT-DIGITS           PIC X(06).
013800           05  WS-EXP-TEXT              PIC X(05).
013900           05  WS-EXP-SIGN              PIC X(01).
014000           05  WS-EXP-DIGITS            PIC X(03).
014100           05  WS-EXP-NUM               PIC 9(03).
014200           05  WS-E-DELIM-CNT           PIC 9(02) COMP.
014300           05  WS-DOT-DELIM-CNT         PIC 9(02) COMP.
014400           05  WS-TRIM-LEN              PIC 9(03) COMP.
014500           05  FILLER                   PIC X(01) VALUE SPACE.
014600
014700       01  WS-MASS-WORK-AREA.
014800           05  WS-MASS-TEXT             PIC X(20).
014900           05  FILLER                   PIC X(01) VALUE SPACE.
015000
015100      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
015200      ******** DUMP READ SHOWS THE SPLIT E-VALUE TEXT IN ONE GROUP
015300       01  WS-EVALUE-WORK-AREA-DEBUG REDEFINES WS-EVALUE-WORK-AREA.
015400           05  DEBUG-EVAL-TEXT          PIC X(20).
015500           05  DEBUG-MANT-TEXT          PIC X(20).
015600           05  FILLER                   PIC X(26).
015700
015800       01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900           05  RECORDS-READ             PIC 9(9) COMP.
016000           05  RECORDS-WRITTEN          PIC 9(7) COMP.
016100           05  LINE-COUNT               PIC 9(9) COMP.
016200
016300       77  RETURN-CD                    PIC 9(04) COMP.
016400
016500       01  FLAGS-AND-SWITCHES.
016600           05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016700               88 NO-MORE-DATA          VALUE "N".
016800           05  FILLER                   PIC X(01) VALUE SPACE.
016900
017000       COPY ABENDREC.
017100
017200       PROCEDURE DIVISION.
017300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400           PERFORM 100-MAINLINE THRU 100-EXIT
017500                   UNTIL NO-MORE-DATA.
017600           PERFORM 999-CLEANUP THRU 999-EXIT.
017700           MOVE +0 TO RETURN-CODE.
017800           GOBACK.
017900
018000       000-HOUSEKEEPING.
018100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200           DISPLAY "******** BEGIN JOB TSCNLOAD ********".
018300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018400           PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500           PERFORM 900-READ-THEOTAB THRU 900-EXIT.
018600           IF NO-MORE-DATA
018700               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018800               GO TO 1000-ABEND-RTN.
018900       000-EXIT.
019000           EXIT.
019100
019200       100-MAINLINE.
019300           MOVE "100-MAINLINE" TO PARA-NAME.
019400           PERFORM 300-PARSE-LINE THRU 300-EXIT.
019500           PERFORM 700-WRITE-THEOMSTR THRU 700-EXIT.
019600           PERFORM 900-READ-THEOTAB THRU 900-EXIT.
019700       100-EXIT.
019800           EXIT.
019900
020000       300-PARSE-LINE.
020100           MOVE "300-PARSE-LINE" TO PARA-NAME.
020200      ******** COLUMN NUMBERS BELOW ARE THE 0-BASED NUMBERS FROM THE
020300      ******** IDENTIFICATION TOOL'S LAYOUT - WS-TAB-COL IS 1-BASED
020400           MOVE SPACES TO WS-TAB-COLS.
020500           UNSTRING THEOTAB-REC DELIMITED BY X"09"
020600               INTO WS-TAB-COL(01) WS-TAB-COL(02) WS-TAB-COL(03)
020700                    WS-TAB-COL(04) WS-TAB-COL(05) WS-TAB-COL(06)
020800                    WS-TAB-COL(07) WS-TAB-COL(08) WS-TAB-COL(09)
020900                    WS-TAB-COL(10) WS-TAB-COL(11) WS-TAB-COL(12)
021000                    WS-TAB-COL(13) WS-TAB-COL(14) WS-TAB-COL(15)
021100                    WS-TAB-COL(16) WS-TAB-COL(17) WS-TAB-COL(18)
021200                    WS-TAB-COL(19).
021300
021400      ******** EACH TAB COLUMN IS A 200-BYTE SPACE-PADDED FIELD - THE
021500      ******** DIGITS MUST BE TRIMMED TO THEIR TRUE LENGTH BEFORE A
021600      ******** NUMERIC MOVE OR THE TRAILING BLANKS GET CARRIED ALONG
021700           MOVE ZERO TO WS-TRIM-LEN.
021800           INSPECT WS-TAB-COL(02) TALLYING WS-TRIM-LEN
021900                   FOR CHARACTERS BEFORE INITIAL SPACE.
022000           MOVE WS-TAB-COL(02)(1:WS-TRIM-LEN) TO TS-PRSM-ID.
022100
022200           MOVE ZERO TO WS-TRIM-LEN.
022300           INSPECT WS-TAB-COL(03) TALLYING WS-TRIM-LEN
022400                   FOR CHARACTERS BEFORE INITIAL SPACE.
022500           MOVE WS-TAB-COL(03)(1:WS-TRIM-LEN) TO TS-SCAN-ID.
022600
022700           MOVE ZERO TO WS-TRIM-LEN.
022800           INSPECT WS-TAB-COL(06) TALLYING WS-TRIM-LEN
022900                   FOR CHARACTERS BEFORE INITIAL SPACE.
023000           MOVE WS-TAB-COL(06)(1:WS-TRIM-LEN) TO TS-CHARGE.
023100
023200           MOVE SPACES TO WS-MASS-TEXT.
023300           MOVE WS-TAB-COL(07) TO WS-MASS-TEXT.
023400           CALL "DECTXT" USING WS-MASS-TEXT, TS-PRECURSOR-MASS,
023500                                RETURN-CD.
023600
023700           MOVE WS-TAB-COL(14) TO TS-SEQUENCE.
023800           PERFORM 400-SEQ-LENGTH THRU 400-EXIT.
023900
024000           MOVE SPACES TO WS-EVAL-TEXT.
024100           MOVE WS-TAB-COL(19) TO WS-EVAL-TEXT.
024200           PERFORM 420-PARSE-EVALUE THRU 420-EXIT.
024300       300-EXIT.
024400           EXIT.
024500
024600       400-SEQ-LENGTH.
024700      ******** SEQ-LENGTH IS HOW MANY NON-BLANK CHARACTERS CAME BACK
024800      ******** IN THE SEQUENCE COLUMN - THE FIELD IS SPACE FILLED
024900           MOVE ZERO TO TS-SEQ-LENGTH.
025000           INSPECT WS-TAB-COL(14) TALLYING TS-SEQ-LENGTH
025100                   FOR CHARACTERS BEFORE INITIAL SPACE.
025200       400-EXIT.
025300           EXIT.
025400
025500       420-PARSE-EVALUE.
025600      ******** THE E-VALUE COLUMN IS EITHER PLAIN DECIMAL ("0.00032")
025700      ******** OR SCIENTIFIC NOTATION ("2.5E-12") - SPLIT ON 'E' FIRST,
025800      ******** A MISSING 'E' LEAVES THE EXPONENT AT ZERO
025900           MOVE SPACES TO WS-MANT-TEXT WS-EXP-TEXT.
026000           MOVE ZERO TO WS-E-DELIM-CNT.
026100           UNSTRING WS-EVAL-TEXT DELIMITED BY "E"
026200               INTO WS-MANT-TEXT WS-EXP-TEXT
026300               TALLYING IN WS-E-DELIM-CNT.
026400
026500           MOVE SPACES TO WS-INT-PART WS-FRAC-PART.
026600           MOVE ZERO TO WS-DOT-DELIM-CNT.
026700           UNSTRING WS-MANT-TEXT DELIMITED BY "."
026800               INTO WS-INT-PART WS-FRAC-PART
026900               TALLYING IN WS-DOT-DELIM-CNT.
027000           IF WS-DOT-DELIM-CNT = 0
027100               MOVE WS-MANT-TEXT TO WS-INT-PART
027200               MOVE ZERO TO WS-FRAC-PART.
027300
027400           INSPECT WS-FRAC-PART REPLACING ALL SPACE BY ZERO.
027500           STRING WS-INT-PART(1:1) DELIMITED BY SIZE
027600                  WS-FRAC-PART(1:5) DELIMITED BY SIZE
027700                  INTO WS-MANT-DIGITS.
027800           MOVE WS-MANT-DIGITS TO TS-EVALUE-MANT.
027900
028000           MOVE ZERO TO TS-EVALUE-EXP.
028100           IF WS-E-DELIM-CNT NOT = 0
028200               PERFORM 430-PARSE-EXPONENT THRU 430-EXIT.
028300       420-EXIT.
028400           EXIT.
028500
028600       430-PARSE-EXPONENT.
028700           MOVE SPACES TO WS-EXP-DIGITS.
028800           IF WS-EXP-TEXT(1:1) = "-"
028900               MOVE "-" TO WS-EXP-SIGN
029000               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
029100           ELSE
029200           IF WS-EXP-TEXT(1:1) = "+"
029300               MOVE "+" TO WS-EXP-SIGN
029400               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
029500           ELSE
029600               MOVE "+" TO WS-EXP-SIGN
029700               MOVE WS-EXP-TEXT(1:5) TO WS-EXP-DIGITS.
029800
029900      ******** THE DIGITS ARE LEFT-JUSTIFIED WITH TRAILING BLANKS AT
030000      ******** THIS POINT - TRIM TO THE REAL LENGTH BEFORE THE NUMERIC
030100      ******** MOVE SO IT RIGHT-JUSTIFIES CORRECTLY
030200           MOVE ZERO TO WS-TRIM-LEN.
030300           INSPECT WS-EXP-DIGITS TALLYING WS-TRIM-LEN
030400                   FOR CHARACTERS BEFORE INITIAL SPACE.
030500           IF WS-TRIM-LEN = 0
030600               MOVE ZERO TO WS-EXP-NUM
030700           ELSE
030800               MOVE WS-EXP-DIGITS(1:WS-TRIM-LEN) TO WS-EXP-NUM.
030900           MOVE WS-EXP-NUM TO TS-EVALUE-EXP.
031000           IF WS-EXP-SIGN = "-"
031100               COMPUTE TS-EVALUE-EXP = TS-EVALUE-EXP * -1.
031200       430-EXIT.
031300           EXIT.
031400
031500       700-WRITE-THEOMSTR.
031600           MOVE "700-WRITE-THEOMSTR" TO PARA-NAME.
031700           WRITE THEOMSTR-REC.
031800           ADD +1 TO RECORDS-WRITTEN.
031900       700-EXIT.
032000           EXIT.
032100
032200       800-OPEN-FILES.
032300           MOVE "800-OPEN-FILES" TO PARA-NAME.
032400           OPEN INPUT THEOTAB.
032500           OPEN OUTPUT SYSOUT.
032600           OPEN OUTPUT THEOMSTR.
032700       800-EXIT.
032800           EXIT.
032900
033000       850-CLOSE-FILES.
033100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
033200           CLOSE THEOTAB, SYSOUT, THEOMSTR.
033300       850-EXIT.
033400           EXIT.
033500
033600       900-READ-THEOTAB.
033700           READ THEOTAB
033800               AT END MOVE "N" TO MORE-DATA-SW
033900               GO TO 900-EXIT
034000           END-READ.
034100           ADD +1 TO RECORDS-READ.
034200           ADD +1 TO LINE-COUNT.
034300           IF LINE-COUNT = 1
034400      ******** FIRST LINE IS ALWAYS THE COLUMN-TITLE HEADER - NEVER
034500      ******** LOADED, NEVER COUNTED AS A DATA ROW
034600               SUBTRACT +1 FROM RECORDS-READ
034700               GO TO 900-REDO.
034800       900-EXIT.
034900           EXIT.
035000       900-REDO.
035100           PERFORM 900-READ-THEOTAB THRU 900-EXIT.
035200
035300       999-CLEANUP.
035400           MOVE "999-CLEANUP" TO PARA-NAME.
035500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035600           DISPLAY "** RECORDS READ **".
035700           DISPLAY RECORDS-READ.
035800           DISPLAY "** RECORDS WRITTEN **".
035900           DISPLAY RECORDS-WRITTEN.
036000           DISPLAY "******** NORMAL END OF JOB TSCNLOAD ********".
036100       999-EXIT.
036200           EXIT.
036300
036400       1000-ABEND-RTN.
036500           WRITE SYSOUT-REC FROM ABEND-REC.
036600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036700           DISPLAY "*** ABNORMAL END OF JOB - TSCNLOAD ***" UPON CONSOLE.
036800           DIVIDE ZERO-VAL INTO ONE-VAL.
