000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PRSMCNT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 10/22/90.
000600       DATE-COMPILED. 10/22/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          BROWSES THE THEOMSTR TABLE IN SCAN-ID SEQUENCE AND
001300      *          COUNTS HOW MANY ROWS PASS A CONJUNCTION OF UP TO THREE
001400      *          OPTIONAL FILTERS READ OFF A SYSIN CONTROL CARD - AN
001500      *          E-VALUE-UNDER THRESHOLD, AN E-VALUE-OVER THRESHOLD,
001600      *          AND A MODIFIED/UNMODIFIED SEQUENCE FLAG.  ANY FIELD
001700      *          LEFT BLANK ON THE CARD MEANS THAT FILTER IS NOT
001800      *          APPLIED.  THE FINAL COUNT IS DISPLAYED TO SYSOUT.
001900      *
002000      *          THE MODIFIED AND NOT-MODIFIED TESTS ARE MUTUALLY
002100      *          EXCLUSIVE SO THEY SHARE ONE CONTROL-CARD FIELD - "M"
002200      *          KEEPS ONLY MODIFIED SEQUENCES, "U" KEEPS ONLY
002300      *          UNMODIFIED ONES, BLANK APPLIES NEITHER TEST.
002400      *
002500      ******************************************************************
002600      *----------------------------------------------------------------*
002700      * CHANGE LOG                                                     *
002800      *----------------------------------------------------------------*
002900      * DATE     BY   REQUEST     DESCRIPTION                          *
003000      *----------------------------------------------------------------*
003100      * 10/22/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003200      * 03/11/92 JS   TKT-1202    E-VALUE UNDER/OVER COMPARE REWRITTEN *
003300      *                           TO CHECK EXPONENT FIRST, SAME FIX AS *
003400      *                           WENT INTO PRSMANOT LAST MONTH        *
003500      * 07/14/95 ML   TKT-1356    MODIFIED-FLAG TEST WAS SUSPECTED OF  *
003600      *                           COUNTING A "(" IN TRAILING FILLER   *
003700      *                           SPACE ON SHORT SEQUENCES - CONFIRMED *
003800      *                           INSPECT TALLYING ALL "(" DOES NOT   *
003900      *                           COUNT SPACE, NO CHANGE WAS NEEDED,   *
004000      *                           CLOSED AS NOT A BUG                  *
004100      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
004200      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
004300      *                           CHANGE REQUIRED                     *
004400      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
004500      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
004600      *                           CHANGE                               *
004700      *----------------------------------------------------------------*
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT THEOMSTR
005900                  ASSIGN       TO THEOMSTR
006000                  ORGANIZATION IS INDEXED
006100                  ACCESS MODE  IS SEQUENTIAL
006200                  RECORD KEY   IS TS-SCAN-ID
006300                  FILE STATUS  IS THEOMSTR-STATUS.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 130 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC  PIC X(130).
007400
007500      ****** THE THEORETIC-SCAN MASTER, BROWSED HERE IN KEY SEQUENCE
007600       FD  THEOMSTR
007700           RECORD CONTAINS 220 CHARACTERS
007800           DATA RECORD IS THEOMSTR-REC.
007900       COPY THEOSCAN.
008000
008100      ** VSAM FILE
008200       WORKING-STORAGE SECTION.
008300
008400      ******** CONTROL CARD WORK AREA - UP TO THREE BLANK-SEPARATED
008500      ******** FIELDS, ANY OF WHICH MAY BE LEFT BLANK TO SKIP THAT
008600      ******** FILTER ENTIRELY
008700       01  WS-PARM-WORK-AREA.
008800           05  WS-PARM-CARD             PIC X(80).
008900           05  WS-EVALUE-UNDER-TEXT     PIC X(20).
009000           05  WS-EVALUE-OVER-TEXT      PIC X(20).
009100           05  WS-MOD-FLAG-TEXT         PIC X(20).
009200           05  WS-EVAL-PARM-TEXT        PIC X(20).
009300           05  FILLER                   PIC X(01) VALUE SPACE.
009400
009500       01  WS-PARM-WORK-AREA-DEBUG REDEFINES WS-PARM-WORK-AREA.
009600           05  FILLER                   PIC X(80).
009700           05  DEBUG-EVALUE-UNDER-TEXT  PIC X(20).
009800           05  DEBUG-EVALUE-OVER-TEXT   PIC X(20).
009900           05  FILLER                   PIC X(41).
010000
010100      ******** SAME SPLIT-ON-'E'-THEN-'.' LOGIC TSCNLOAD USES ON THE
010200      ******** E-VALUE COLUMN, REUSED HERE ON WHICHEVER CONTROL-CARD
010300      ******** THRESHOLD FIELD THE CALLER JUST MOVED INTO
010400      ******** WS-EVAL-PARM-TEXT
010500       01  WS-EVALUE-WORK-AREA.
010600           05  WS-MANT-TEXT             PIC X(20).
010700           05  WS-INT-PART              PIC X(05).
010800           05  WS-FRAC-PART             PIC X(05).
010900           05  WS-MANT-DIGITS           PIC X(06).
011000           05  WS-EXP-TEXT              PIC X(05).
011100           05  WS-EXP-SIGN              PIC X(01).
011200           05  WS-EXP-DIGITS            PIC X(03).
011300           05  WS-EXP-NUM               PIC 9(03).
011400           05  WS-E-DELIM-CNT           PIC 9(02) COMP.
011500           05  WS-DOT-DELIM-CNT         PIC 9(02) COMP.
011600           05  WS-TRIM-LEN              PIC 9(03) COMP.
011700           05  WS-PARM-MANT             PIC S9V9(05).
011800           05  WS-PARM-EXP              PIC S9(03).
011900           05  FILLER                   PIC X(01) VALUE SPACE.
012000
012100      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
012200      ******** DUMP READ SHOWS THE PARSED THRESHOLD IN DISPLAY FORM
012300       01  WS-EVALUE-WORK-AREA-DEBUG REDEFINES WS-EVALUE-WORK-AREA.
012400           05  FILLER                   PIC X(39).
012500           05  DEBUG-PARM-MANT          PIC S9V99999.
012600           05  DEBUG-PARM-EXP           PIC S999.
012700           05  FILLER                   PIC X(01).
012800
012900       01  WS-RUN-FILTERS.
013000           05  EVAL-UNDER-MANT          PIC S9V9(05).
013100           05  EVAL-UNDER-EXP           PIC S9(03).
013200           05  EVAL-UNDER-ACTIVE-SW     PIC X(01) VALUE "N".
013300               88 EVAL-UNDER-ACTIVE      VALUE "Y".
013400           05  EVAL-OVER-MANT           PIC S9V9(05).
013500           05  EVAL-OVER-EXP            PIC S9(03).
013600           05  EVAL-OVER-ACTIVE-SW      PIC X(01) VALUE "N".
013700               88 EVAL-OVER-ACTIVE       VALUE "Y".
013800           05  MOD-FLAG                 PIC X(01) VALUE SPACE.
013900           05  FILLER                   PIC X(01) VALUE SPACE.
014000
014100       01  WS-RUN-FILTERS-DEBUG REDEFINES WS-RUN-FILTERS.
014200           05  DEBUG-EVAL-UNDER-MANT    PIC S9V99999.
014300           05  DEBUG-EVAL-UNDER-EXP     PIC S999.
014400           05  FILLER                   PIC X(10).
014500
014600       01  WS-FILTER-WORK-AREA.
014700           05  WS-PAREN-CNT             PIC 9(03) COMP.
014800           05  SCAN-PASSES-SW           PIC X(01) VALUE "Y".
014900               88 SCAN-PASSES            VALUE "Y".
015000           05  FILLER                   PIC X(01) VALUE SPACE.
015100
015200       01  FILE-STATUS-CODES.
015300           05  THEOMSTR-STATUS          PIC X(2).
015400               88 END-OF-THEOMSTR        VALUE "10".
015500
015600       01  COUNTERS-AND-ACCUMULATORS.
015700           05  RECORDS-READ             PIC 9(9) COMP.
015800           05  MATCH-COUNT              PIC 9(9) COMP.
015900
016000       01  FLAGS-AND-SWITCHES.
016100           05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016200               88 NO-MORE-DATA           VALUE "N".
016300
016400       COPY ABENDREC.
016500
016600       PROCEDURE DIVISION.
016700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016800           PERFORM 100-MAINLINE THRU 100-EXIT
016900                   UNTIL NO-MORE-DATA.
017000           PERFORM 990-CLEANUP THRU 990-EXIT.
017100           MOVE ZERO TO RETURN-CODE.
017200           GOBACK.
017300
017400       000-HOUSEKEEPING.
017500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017600           DISPLAY "******** BEGIN JOB PRSMCNT ********".
017700           INITIALIZE COUNTERS-AND-ACCUMULATORS.
017800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
017900           PERFORM 810-READ-CONTROL-CARD THRU 810-EXIT.
018000           PERFORM 900-READ-THEOMSTR THRU 900-EXIT.
018100       000-EXIT.
018200           EXIT.
018300
018400       100-MAINLINE.
018500           MOVE "100-MAINLINE" TO PARA-NAME.
018600           PERFORM 300-APPLY-FILTERS THRU 300-EXIT.
018700           IF SCAN-PASSES
018800               PERFORM 700-TALLY-MATCH THRU 700-EXIT.
018900           PERFORM 900-READ-THEOMSTR THRU 900-EXIT.
019000       100-EXIT.
019100           EXIT.
019200
019300       300-APPLY-FILTERS.
019400           MOVE "300-APPLY-FILTERS" TO PARA-NAME.
019500           MOVE "Y" TO SCAN-PASSES-SW.
019600           IF EVAL-UNDER-ACTIVE
019700               PERFORM 330-CHECK-EVALUE-UNDER THRU 330-EXIT.
019800           IF SCAN-PASSES AND EVAL-OVER-ACTIVE
019900               PERFORM 340-CHECK-EVALUE-OVER THRU 340-EXIT.
020000           IF SCAN-PASSES AND MOD-FLAG NOT = SPACE
020100               PERFORM 350-CHECK-MODIFIED THRU 350-EXIT.
020200       300-EXIT.
020300           EXIT.
020400
020500       330-CHECK-EVALUE-UNDER.
020600      ******** STRICTLY UNDER THE THRESHOLD - EXPONENT COMPARED FIRST,
020700      ******** MANTISSA ONLY WHEN THE TWO EXPONENTS ARE EQUAL
020800           IF TS-EVALUE-EXP < EVAL-UNDER-EXP
020900               CONTINUE
021000           ELSE IF TS-EVALUE-EXP = EVAL-UNDER-EXP
021100              AND TS-EVALUE-MANT < EVAL-UNDER-MANT
021200               CONTINUE
021300           ELSE
021400               MOVE "N" TO SCAN-PASSES-SW
021500           END-IF.
021600       330-EXIT.
021700           EXIT.
021800
021900       340-CHECK-EVALUE-OVER.
022000      ******** STRICTLY OVER THE THRESHOLD - SAME EXPONENT-FIRST TEST,
022100      ******** REVERSED
022200           IF TS-EVALUE-EXP > EVAL-OVER-EXP
022300               CONTINUE
022400           ELSE IF TS-EVALUE-EXP = EVAL-OVER-EXP
022500              AND TS-EVALUE-MANT > EVAL-OVER-MANT
022600               CONTINUE
022700           ELSE
022800               MOVE "N" TO SCAN-PASSES-SW
022900           END-IF.
023000       340-EXIT.
023100           EXIT.
023200
023300       350-CHECK-MODIFIED.
023400           MOVE ZERO TO WS-PAREN-CNT.
023500           INSPECT TS-SEQUENCE TALLYING WS-PAREN-CNT FOR ALL "(".
023600           IF MOD-FLAG = "M" AND WS-PAREN-CNT = 0
023700               MOVE "N" TO SCAN-PASSES-SW.
023800           IF MOD-FLAG = "U" AND WS-PAREN-CNT NOT = 0
023900               MOVE "N" TO SCAN-PASSES-SW.
024000       350-EXIT.
024100           EXIT.
024200
024300       700-TALLY-MATCH.
024400           MOVE "700-TALLY-MATCH" TO PARA-NAME.
024500           ADD 1 TO MATCH-COUNT.
024600       700-EXIT.
024700           EXIT.
024800
024900       800-OPEN-FILES.
025000           MOVE "800-OPEN-FILES" TO PARA-NAME.
025100           OPEN INPUT THEOMSTR.
025200           OPEN OUTPUT SYSOUT.
025300       800-EXIT.
025400           EXIT.
025500
025600       810-READ-CONTROL-CARD.
025700           MOVE "810-READ-CONTROL-CARD" TO PARA-NAME.
025800           ACCEPT WS-PARM-CARD FROM SYSIN.
025900           MOVE SPACES TO WS-EVALUE-UNDER-TEXT WS-EVALUE-OVER-TEXT
026000                          WS-MOD-FLAG-TEXT.
026100           UNSTRING WS-PARM-CARD DELIMITED BY SPACE
026200               INTO WS-EVALUE-UNDER-TEXT WS-EVALUE-OVER-TEXT
026300                    WS-MOD-FLAG-TEXT.
026400
026500           IF WS-EVALUE-UNDER-TEXT NOT = SPACES
026600               MOVE "Y" TO EVAL-UNDER-ACTIVE-SW
026700               MOVE WS-EVALUE-UNDER-TEXT TO WS-EVAL-PARM-TEXT
026800               PERFORM 820-PARSE-FILTER-EVALUE THRU 820-EXIT
026900               MOVE WS-PARM-MANT TO EVAL-UNDER-MANT
027000               MOVE WS-PARM-EXP TO EVAL-UNDER-EXP.
027100
027200           IF WS-EVALUE-OVER-TEXT NOT = SPACES
027300               MOVE "Y" TO EVAL-OVER-ACTIVE-SW
027400               MOVE WS-EVALUE-OVER-TEXT TO WS-EVAL-PARM-TEXT
027500               PERFORM 820-PARSE-FILTER-EVALUE THRU 820-EXIT
027600               MOVE WS-PARM-MANT TO EVAL-OVER-MANT
027700               MOVE WS-PARM-EXP TO EVAL-OVER-EXP.
027800
027900           MOVE WS-MOD-FLAG-TEXT(1:1) TO MOD-FLAG.
028000       810-EXIT.
028100           EXIT.
028200
028300       820-PARSE-FILTER-EVALUE.
028400      ******** SAME SPLIT-ON-'E'-THEN-'.' LOGIC TSCNLOAD USES FOR THE
028500      ******** E-VALUE TABLE COLUMN
028600           MOVE SPACES TO WS-MANT-TEXT WS-EXP-TEXT.
028700           MOVE ZERO TO WS-E-DELIM-CNT.
028800           UNSTRING WS-EVAL-PARM-TEXT DELIMITED BY "E"
028900               INTO WS-MANT-TEXT WS-EXP-TEXT
029000               TALLYING IN WS-E-DELIM-CNT.
029100
029200           MOVE SPACES TO WS-INT-PART WS-FRAC-PART.
029300           MOVE ZERO TO WS-DOT-DELIM-CNT.
029400           UNSTRING WS-MANT-TEXT DELIMITED BY "."
029500               INTO WS-INT-PART WS-FRAC-PART
029600               TALLYING IN WS-DOT-DELIM-CNT.
029700           IF WS-DOT-DELIM-CNT = 0
029800               MOVE WS-MANT-TEXT TO WS-INT-PART
029900               MOVE ZERO TO WS-FRAC-PART.
030000
030100           INSPECT WS-FRAC-PART REPLACING ALL SPACE BY ZERO.
030200           STRING WS-INT-PART(1:1) DELIMITED BY SIZE
030300                  WS-FRAC-PART(1:5) DELIMITED BY SIZE
030400                  INTO WS-MANT-DIGITS.
030500           MOVE WS-MANT-DIGITS TO WS-PARM-MANT.
030600
030700           MOVE ZERO TO WS-PARM-EXP.
030800           IF WS-E-DELIM-CNT NOT = 0
030900               PERFORM 830-PARSE-FILTER-EXPONENT THRU 830-EXIT.
031000       820-EXIT.
031100           EXIT.
031200
031300       830-PARSE-FILTER-EXPONENT.
031400           MOVE SPACES TO WS-EXP-DIGITS.
031500           IF WS-EXP-TEXT(1:1) = "-"
031600               MOVE "-" TO WS-EXP-SIGN
031700               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
031800           ELSE
031900           IF WS-EXP-TEXT(1:1) = "+"
032000               MOVE "+" TO WS-EXP-SIGN
032100               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
032200           ELSE
032300               MOVE "+" TO WS-EXP-SIGN
032400               MOVE WS-EXP-TEXT(1:5) TO WS-EXP-DIGITS.
032500
032600           MOVE ZERO TO WS-TRIM-LEN.
032700           INSPECT WS-EXP-DIGITS TALLYING WS-TRIM-LEN
032800                   FOR CHARACTERS BEFORE INITIAL SPACE.
032900           IF WS-TRIM-LEN = 0
033000               MOVE ZERO TO WS-EXP-NUM
033100           ELSE
033200               MOVE WS-EXP-DIGITS(1:WS-TRIM-LEN) TO WS-EXP-NUM.
033300           MOVE WS-EXP-NUM TO WS-PARM-EXP.
033400           IF WS-EXP-SIGN = "-"
033500               COMPUTE WS-PARM-EXP = WS-PARM-EXP * -1.
033600       830-EXIT.
033700           EXIT.
033800
033900       850-CLOSE-FILES.
034000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
034100           CLOSE THEOMSTR, SYSOUT.
034200       850-EXIT.
034300           EXIT.
034400
034500       900-READ-THEOMSTR.
034600           READ THEOMSTR
034700               AT END MOVE "N" TO MORE-DATA-SW
034800               GO TO 900-EXIT
034900           END-READ.
035000           ADD 1 TO RECORDS-READ.
035100       900-EXIT.
035200           EXIT.
035300
035400       990-CLEANUP.
035500           MOVE "990-CLEANUP" TO PARA-NAME.
035600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700           DISPLAY "** ROWS READ **".
035800           DISPLAY RECORDS-READ.
035900           DISPLAY "** ROWS MATCHING FILTERS **".
036000           DISPLAY MATCH-COUNT.
036100           DISPLAY "******** NORMAL END OF JOB PRSMCNT ********".
036200       990-EXIT.
036300           EXIT.
036400
036500       1000-ABEND-RTN.
036600           WRITE SYSOUT-REC FROM ABEND-REC.
036700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036800           DISPLAY "*** ABNORMAL END OF JOB - PRSMCNT ***" UPON CONSOLE.
036900           DIVIDE ZERO-VAL INTO ONE-VAL.
