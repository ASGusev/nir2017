000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  AACDMAS.
000400       AUTHOR. R. FENWICK.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBPROGRAM RETURNS THE MONOISOTOPIC RESIDUE MASS
001400      *          FOR A SINGLE ONE-LETTER AMINO-ACID CODE.  IT IS CALLED
001500      *          ONCE PER RESIDUE BY IONLADR WHILE IT BUILDS A B/Y ION
001600      *          LADDER, SO IT STAYS DELIBERATELY SMALL AND FAST.
001700      *
001800      *          LETTERS WITH NO STANDARD RESIDUE (B,J,O,U,X,Z) AND ANY
001900      *          MODIFICATION PUNCTUATION PASSED IN BY MISTAKE RETURN A
002000      *          MASS OF ZERO RATHER THAN ABENDING - THE CALLER TREATS
002100      *          THOSE POSITIONS AS CONTRIBUTING NOTHING TO THE LADDER.
002200      ******************************************************************
002300      *----------------------------------------------------------------*
002400      * CHANGE LOG                                                     *
002500      *----------------------------------------------------------------*
002600      * DATE     BY   REQUEST     DESCRIPTION                          *
002700      *----------------------------------------------------------------*
002800      * 03/14/89 RF   INITIAL     INITIAL CODING AND UNIT TEST         *
002900      * 03/22/89 RF   INITIAL     ADDED SUBSCRIPT-RANGE GUARD AFTER    *
003000      *                           BENCH TEST PASSED LOW-VALUES         *
003100      * 08/02/91 DO   TKT-1102    CALLER NOW PASSES '(' AND ')' STILL  *
003200      *                           IN THE SEQUENCE - FOLDED THEM TO     *
003300      *                           ZERO-MASS HERE INSTEAD OF EDITING    *
003400      *                           EVERY CALLER                         *
003500      * 05/19/94 ML   TKT-1340    SUBSCRIPT COMPUTE REWRITTEN AS A     *
003600      *                           TABLE SEARCH - THE OLD ARITHMETIC   *
003700      *                           ASSUMED EBCDIC COLLATING AND MISSED *
003800      *                           ON AN ASCII TEST FILE FROM THE PC   *
003900      *                           FRONT END                          *
004000      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
004100      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
004200      *                           CHANGE REQUIRED                     *
004300      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
004400      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
004500      *                           CHANGE                               *
004600      *----------------------------------------------------------------*
004700
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       INPUT-OUTPUT SECTION.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600
005700       WORKING-STORAGE SECTION.
005800       COPY AACDTAB.
005900
006000       01  AA-MASS-ALT-VIEW REDEFINES AA-MASS-TABLE.
006100           05  AA-MASS-ROW             OCCURS 26 TIMES
006200                                        PIC X(08).
006300
006400       01  ALPHA-SEARCH-TABLE.
006500           05  ALPHA-STRING            PIC X(26)
006600                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006700           05  FILLER REDEFINES ALPHA-STRING.
006800               10  ALPHA-CHAR          OCCURS 26 TIMES
006900                                        PIC X(01).
007000           05  FILLER                  PIC X(02) VALUE SPACES.
007100
007200       01  MISC-FIELDS.
007300           05  WS-AA-SUB               PIC 9(02) COMP.
007400           05  MORE-LETTERS-SW         PIC X(01) VALUE "Y".
007500               88  NO-MORE-LETTERS     VALUE "N".
007600           05  FILLER                  PIC X(01) VALUE SPACE.
007700
007800      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
007900      ******** DUMP READ PICKS THE SUBSCRIPT OUT IN DISPLAY FORM
008000       01  MISC-FIELDS-DEBUG REDEFINES MISC-FIELDS.
008100           05  DEBUG-AA-SUB            PIC 99.
008200           05  DEBUG-SWITCH             PIC X(01).
008300           05  FILLER                  PIC X(01).
008400
008500       LINKAGE SECTION.
008600       01  AA-CODE                     PIC X(01).
008700       01  RETURN-MASS                 PIC S9(03)V9(05).
008800
008900       PROCEDURE DIVISION USING AA-CODE, RETURN-MASS.
009000       000-LOOKUP-MASS.
009100      ******** TABLE SEARCH FOR THE CODE'S POSITION IN THE ALPHABET -
009200      ******** A CODE THAT IS NOT A LETTER (MODIFICATION PUNCTUATION,
009300      ******** A STRAY BLANK) NEVER MATCHES AND FALLS OUT WITH ZERO
009400           MOVE ZERO TO RETURN-MASS.
009500           MOVE "Y" TO MORE-LETTERS-SW.
009600           PERFORM 100-SEARCH-ALPHABET THRU 100-EXIT
009700                  VARYING WS-AA-SUB FROM 1 BY 1 UNTIL
009800                  WS-AA-SUB > 26 OR NO-MORE-LETTERS.
009900       000-EXIT.
010000           EXIT.
010100
010200       100-SEARCH-ALPHABET.
010300           IF ALPHA-CHAR(WS-AA-SUB) = AA-CODE
010400               MOVE AA-MASS(WS-AA-SUB) TO RETURN-MASS
010500               MOVE "N" TO MORE-LETTERS-SW.
010600       100-EXIT.
010700           EXIT.
010800
010900       999-END-PROGRAM.
011000           GOBACK.
