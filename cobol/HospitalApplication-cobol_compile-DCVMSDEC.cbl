000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DCVMSDEC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/02/90.
000600       DATE-COMPILED. 05/02/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          READS THE DECONVOLUTION OUTPUT FROM THE MSDECONV FRONT
001300      *          END - A FLAT LINE-SEQUENTIAL FILE MADE UP OF REPEATED
001400      *          "BEGIN IONS" / "END IONS" BLOCKS, ONE BLOCK PER SCAN.
001500      *          WITHIN A BLOCK, THE KEY=VALUE LINES GIVE THE SCAN-ID,
001600      *          PRECURSOR MASS AND CHARGE, AND ANY LINE STARTING WITH A
001700      *          DIGIT IS A PEAK - THE MASS IS THE TEXT BEFORE THE FIRST
001800      *          TAB, THE INTENSITY AND CHARGE FIELDS AFTER IT ARE NOT
001900      *          CARRIED FORWARD.
002000      *
002100      *          A BLOCK THAT NEVER SEES ITS "END IONS" LINE BEFORE THE
002200      *          FILE RUNS OUT IS THROWN AWAY - NOTHING IS WRITTEN FOR
002300      *          IT.  THIS PROGRAM WRITES ONE EXPSCAN WORK RECORD PER
002400      *          COMPLETED BLOCK FOR PRSMANOT TO PICK UP LATER.
002500      *
002600      ******************************************************************
002700
002800               INPUT FILE              -   DDS0001.MSDECIN
002900
003000               OUTPUT FILE             -   DDS0001.EXPSCAN
003100
003200               DUMP FILE               -   SYSOUT
003300
003400      ******************************************************************
003500      *----------------------------------------------------------------*
003600      * CHANGE LOG                                                     *
003700      *----------------------------------------------------------------*
003800      * DATE     BY   REQUEST     DESCRIPTION                          *
003900      *----------------------------------------------------------------*
004000      * 05/02/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
004100      * 02/04/92 JS   TKT-1187    PEAK LINE TEST WAS A NUMERIC CLASS   *
004200      *                           TEST ON THE WHOLE LINE AND ABENDED   *
004300      *                           ON A PEAK MASS WITH A DECIMAL POINT - *
004400      *                           NOW TESTS ONLY THE FIRST CHARACTER   *
004500      * 08/19/94 ML   TKT-1341    PRECURSOR MASS NOW GOES THROUGH      *
004600      *                           DECTXT INSTEAD OF A STRAIGHT MOVE    *
004700      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
004800      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
004900      *                           CHANGE REQUIRED                     *
005000      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
005100      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
005200      *                           CHANGE                               *
005300      *----------------------------------------------------------------*
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT SYSOUT
006100           ASSIGN TO UT-S-SYSOUT
006200             ORGANIZATION IS SEQUENTIAL.
006300
006400           SELECT MSDECIN
006500           ASSIGN TO UT-S-MSDECIN
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS IFCODE.
006800
006900           SELECT EXPSCAN-FILE
007000           ASSIGN TO UT-S-EXPSCAN
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  SYSOUT
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 130 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS SYSOUT-REC.
008200       01  SYSOUT-REC  PIC X(130).
008300
008400      ****** ONE LINE OF MSDECONV'S .MSALIGN-STYLE OUTPUT - EITHER A
008500      ****** BLOCK DELIMITER, A KEY=VALUE HEADER LINE, OR A TAB
008600      ****** SEPARATED PEAK LINE (MASS, INTENSITY, CHARGE)
008700       FD  MSDECIN
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 200 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS MSDECIN-REC.
009300       01  MSDECIN-REC                 PIC X(200).
009400
009500      ****** ONE RECORD PER COMPLETED BEGIN/END IONS BLOCK
009600       FD  EXPSCAN-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 6038 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS EXPSCAN-REC.
010200       COPY EXPSCAN.
010300
010400      ** QSAM FILE
010500       WORKING-STORAGE SECTION.
010600
010700       01  MSDECIN-REC-TBL REDEFINES MSDECIN-REC.
010800           05  MSDECIN-CHAR             OCCURS 200 TIMES
010900                                         PIC X(01).
011000
011100       01  EXPSCAN-REC-DEBUG REDEFINES EXPSCAN-REC.
011200           05  DEBUG-SCAN-ID            PIC 9(09).
011300           05  DEBUG-PEAK-COUNT         PIC 9(04).
011400           05  FILLER                   PIC X(6025).
011500
011600       01  FILE-STATUS-CODES.
011700           05  IFCODE                   PIC X(2).
011800               88 CODE-READ              VALUE SPACES.
011900               88 END-OF-MSDECIN         VALUE "10".
012000           05  OFCODE                   PIC X(2).
012100               88 CODE-WRITE             VALUE SPACES.
012200
012300       01  WS-FIELD-WORK-AREA.
012400           05  WS-FIELD-TEXT            PIC X(20).
012500           05  WS-TRIM-LEN              PIC 9(03) COMP.
012600           05  FILLER                   PIC X(01) VALUE SPACE.
012700
012800      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
012900      ******** DUMP READ SHOWS THE TRIM LENGTH IN DISPLAY FORM
013000       01  WS-FIELD-WORK-AREA-DEBUG REDEFINES WS-FIELD-WORK-AREA.
013100           05  FILLER                   PIC X(20).
013200           05  DEBUG-TRIM-LEN           PIC 999.
013300           05  FILLER                   PIC X(01).
013400
013500       01  COUNTERS-IDXS-AND-ACCUMULATORS.
013600           05  RECORDS-READ             PIC 9(9) COMP.
013700           05  RECORDS-WRITTEN          PIC 9(7) COMP.
013800           05  PEAK-SUB                 PIC 9(04) COMP.
013900
014000       01  FLAGS-AND-SWITCHES.
014100           05  MORE-DATA-SW             PIC X(01) VALUE "Y".
014200               88 NO-MORE-DATA           VALUE "N".
014300           05  IN-BLOCK-SW              PIC X(01) VALUE "N".
014400               88 IN-BLOCK               VALUE "Y".
014500           05  FILLER                   PIC X(01) VALUE SPACE.
014600
014700       77  RETURN-CD                    PIC 9(04) COMP.
014800
014900       COPY ABENDREC.
015000
015100       PROCEDURE DIVISION.
015200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300           PERFORM 100-MAINLINE THRU 100-EXIT
015400                   UNTIL NO-MORE-DATA.
015500           PERFORM 999-CLEANUP THRU 999-EXIT.
015600           MOVE +0 TO RETURN-CODE.
015700           GOBACK.
015800
015900       000-HOUSEKEEPING.
016000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100           DISPLAY "******** BEGIN JOB DCVMSDEC ********".
016200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400           PERFORM 900-READ-SRCLINE THRU 900-EXIT.
016500       000-EXIT.
016600           EXIT.
016700
016800       100-MAINLINE.
016900           MOVE "100-MAINLINE" TO PARA-NAME.
017000           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
017100           PERFORM 900-READ-SRCLINE THRU 900-EXIT.
017200       100-EXIT.
017300           EXIT.
017400
017500       300-FIELD-EDITS.
017600           MOVE "300-FIELD-EDITS" TO PARA-NAME.
017700           IF MSDECIN-REC(1:10) = "BEGIN IONS"
017800               PERFORM 310-START-BLOCK THRU 310-EXIT
017900           ELSE IF MSDECIN-REC(1:8) = "END IONS"
018000               PERFORM 320-END-BLOCK THRU 320-EXIT
018100           ELSE IF NOT IN-BLOCK
018200      ******** A LINE OUTSIDE ANY BLOCK (BLANK LINES, STRAY TEXT
018300      ******** BETWEEN BLOCKS) IS SIMPLY IGNORED
018400               CONTINUE
018500           ELSE IF MSDECIN-REC(1:3) = "ID="
018600               MOVE ZERO TO WS-TRIM-LEN
018700               MOVE SPACES TO WS-FIELD-TEXT
018800               MOVE MSDECIN-REC(4:20) TO WS-FIELD-TEXT
018900               INSPECT WS-FIELD-TEXT TALLYING WS-TRIM-LEN
019000                       FOR CHARACTERS BEFORE INITIAL SPACE
019100               IF WS-TRIM-LEN NOT = 0
019200                   MOVE WS-FIELD-TEXT(1:WS-TRIM-LEN) TO ES-SCAN-ID
019300               END-IF
019400           ELSE IF MSDECIN-REC(1:17) = "PRECURSOR_CHARGE="
019500               MOVE ZERO TO WS-TRIM-LEN
019600               MOVE SPACES TO WS-FIELD-TEXT
019700               MOVE MSDECIN-REC(18:20) TO WS-FIELD-TEXT
019800               INSPECT WS-FIELD-TEXT TALLYING WS-TRIM-LEN
019900                       FOR CHARACTERS BEFORE INITIAL SPACE
020000               IF WS-TRIM-LEN NOT = 0
020100                   MOVE WS-FIELD-TEXT(1:WS-TRIM-LEN) TO ES-CHARGE
020200               END-IF
020300           ELSE IF MSDECIN-REC(1:15) = "PRECURSOR_MASS="
020400               MOVE SPACES TO WS-FIELD-TEXT
020500               MOVE MSDECIN-REC(16:20) TO WS-FIELD-TEXT
020600               CALL "DECTXT" USING WS-FIELD-TEXT, ES-PRECURSOR-MASS,
020700                                    RETURN-CD
020800           ELSE IF MSDECIN-CHAR(1) >= "0" AND MSDECIN-CHAR(1) <= "9"
020900               PERFORM 350-CHECK-PEAK-ROWS THRU 350-EXIT
021000           END-IF.
021100       300-EXIT.
021200           EXIT.
021300
021400       310-START-BLOCK.
021500      ******** A NEW BLOCK ALWAYS RESETS THE WORK RECORD - PRSM-ID IS
021600      ******** NOT CARRIED BY EITHER DECONVOLUTION FORMAT AND STAYS
021700      ******** ZERO FOR EVERY RECORD THIS PROGRAM WRITES
021800           INITIALIZE EXPSCAN-REC.
021900           MOVE "Y" TO IN-BLOCK-SW.
022000       310-EXIT.
022100           EXIT.
022200
022300       320-END-BLOCK.
022400      ******** END IONS CLOSES OUT A BLOCK THAT WAS PROPERLY OPENED -
022500      ******** A STRAY END IONS WITH NO MATCHING BEGIN IS IGNORED
022600           IF IN-BLOCK
022700               PERFORM 700-WRITE-EXPSCAN THRU 700-EXIT
022800               MOVE "N" TO IN-BLOCK-SW.
022900       320-EXIT.
023000           EXIT.
023100
023200       350-CHECK-PEAK-ROWS.
023300      ******** THE PEAK MASS IS THE TEXT BEFORE THE FIRST TAB - THE
023400      ******** INTENSITY AND CHARGE FIELDS AFTER IT ARE NOT KEPT
023500           ADD 1 TO ES-PEAK-COUNT.
023600           MOVE ES-PEAK-COUNT TO PEAK-SUB.
023700           MOVE SPACES TO WS-FIELD-TEXT.
023800           UNSTRING MSDECIN-REC DELIMITED BY X"09"
023900               INTO WS-FIELD-TEXT.
024000           CALL "DECTXT" USING WS-FIELD-TEXT, ES-PEAK-MASS(PEAK-SUB),
024100                                RETURN-CD.
024200       350-EXIT.
024300           EXIT.
024400
024500       700-WRITE-EXPSCAN.
024600           MOVE "700-WRITE-EXPSCAN" TO PARA-NAME.
024700           WRITE EXPSCAN-REC.
024800           ADD +1 TO RECORDS-WRITTEN.
024900       700-EXIT.
025000           EXIT.
025100
025200       800-OPEN-FILES.
025300           MOVE "800-OPEN-FILES" TO PARA-NAME.
025400           OPEN INPUT MSDECIN.
025500           OPEN OUTPUT SYSOUT.
025600           OPEN OUTPUT EXPSCAN-FILE.
025700       800-EXIT.
025800           EXIT.
025900
026000       850-CLOSE-FILES.
026100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
026200           CLOSE MSDECIN, SYSOUT, EXPSCAN-FILE.
026300       850-EXIT.
026400           EXIT.
026500
026600       900-READ-SRCLINE.
026700           READ MSDECIN
026800               AT END MOVE "N" TO MORE-DATA-SW
026900               GO TO 900-EXIT
027000           END-READ.
027100           ADD +1 TO RECORDS-READ.
027200       900-EXIT.
027300           EXIT.
027400
027500       999-CLEANUP.
027600           MOVE "999-CLEANUP" TO PARA-NAME.
027700      ******** A BLOCK STILL OPEN WHEN THE FILE RUNS OUT NEVER SAW ITS
027800      ******** END IONS LINE - IT IS DROPPED, NOT WRITTEN
027900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028000           DISPLAY "** LINES READ **".
028100           DISPLAY RECORDS-READ.
028200           DISPLAY "** SCANS WRITTEN **".
028300           DISPLAY RECORDS-WRITTEN.
028400           DISPLAY "******** NORMAL END OF JOB DCVMSDEC ********".
028500       999-EXIT.
028600           EXIT.
028700
028800       1000-ABEND-RTN.
028900           WRITE SYSOUT-REC FROM ABEND-REC.
029000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029100           DISPLAY "*** ABNORMAL END OF JOB - DCVMSDEC ***" UPON CONSOLE.
029200           DIVIDE ZERO-VAL INTO ONE-VAL.
