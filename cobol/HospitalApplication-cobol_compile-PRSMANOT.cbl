000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PRSMANOT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 09/05/90.
000600       DATE-COMPILED. 09/05/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THE MAIN ANNOTATION RUN.  FOR EVERY EXPERIMENTAL SCAN
001300      *          WRITTEN BY DCVMSDEC OR DCVTHXT, THIS PROGRAM LOOKS UP
001400      *          THE MATCHING ROW IN THEOMSTR BY SCAN-ID, THROWS THE
001500      *          SCAN OUT IF THERE IS NO ROW OR THE ROW'S E-VALUE IS
001600      *          WORSE THAN THE RUN'S MAXIMUM, CALLS IONLADR TO BUILD
001700      *          THE THEORETIC B/Y LADDER FOR THE ROW'S SEQUENCE, AND
001800      *          WRITES ONE ANNOTATION BLOCK TO PRISMRPT LISTING EVERY
001900      *          OBSERVED PEAK THAT LANDS WITHIN THE RUN'S ACCURACY OF
002000      *          A LADDER MASS.  A SCAN THAT CLEARS THE E-VALUE TEST
002100      *          STILL GETS A BLOCK WRITTEN EVEN IF NOT ONE PEAK ENDS
002200      *          UP MATCHING ANYTHING - AN EMPTY MATCH PAIR IS A VALID
002300      *          RESULT, NOT AN ERROR.
002400      *
002500      *          THE MAXIMUM E-VALUE AND THE MATCH ACCURACY ARE RUN
002600      *          PARAMETERS, READ OFF A ONE-LINE CONTROL CARD IN SYSIN -
002700      *          TWO BLANK-SEPARATED FIELDS, EITHER ONE LEFT BLANK TO
002800      *          TAKE THE SHOP'S STANDARD DEFAULT OF 1.0E-5.  A SYSIN
002900      *          CONTROL CARD IS THE WAY THIS SHOP HAS ALWAYS HANDED A
003000      *          RUN A NUMBER THE OPERATOR MAY NEED TO CHANGE.
003100      *
003200      ******************************************************************
003300      *----------------------------------------------------------------*
003400      * CHANGE LOG                                                     *
003500      *----------------------------------------------------------------*
003600      * DATE     BY   REQUEST     DESCRIPTION                          *
003700      *----------------------------------------------------------------*
003800      * 09/05/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003900      * 02/04/92 JS   TKT-1187    E-VALUE COMPARE WAS DONE AS A STRAIGHT *
004000      *                           DISPLAY COMPARE OF THE MANTISSA ONLY -*
004100      *                           A SCAN AT 9.0E-3 WAS PASSING A RUN   *
004200      *                           CAPPED AT 1.0E-5.  NOW COMPARES THE  *
004300      *                           EXPONENT FIRST                       *
004400      * 09/30/93 DO   TKT-1299    CONTROL CARD BLANK-DEFAULTING ADDED - *
004500      *                           OPERATOR HAD BEEN SENDING A BLANK    *
004600      *                           SECOND FIELD AND GETTING A ZERO      *
004700      *                           ACCURACY, WHICH MATCHED NOTHING      *
004800      * 08/19/94 ML   TKT-1341    MATCH TOLERANCE WIDENED TO 10 DECIMAL *
004900      *                           PLACES - 5-PLACE ROUNDING WAS        *
005000      *                           DROPPING REAL MATCHES AT TIGHT       *
005100      *                           ACCURACY SETTINGS                    *
005200      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
005300      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
005400      *                           CHANGE REQUIRED                     *
005500      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
005600      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
005700      *                           CHANGE                               *
005800      *----------------------------------------------------------------*
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER. IBM-390.
006200       OBJECT-COMPUTER. IBM-390.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT SYSOUT
006600           ASSIGN TO UT-S-SYSOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT EXPSCAN-FILE
007000           ASSIGN TO UT-S-EXPSCAN
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS EFCODE.
007300
007400           SELECT THEOMSTR
007500                  ASSIGN       TO THEOMSTR
007600                  ORGANIZATION IS INDEXED
007700                  ACCESS MODE  IS RANDOM
007800                  RECORD KEY   IS TS-SCAN-ID
007900                  FILE STATUS  IS THEOMSTR-STATUS.
008000
008100           SELECT PRISMRPT
008200           ASSIGN TO UT-S-PRISMRPT
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS OFCODE.
008500
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  SYSOUT
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 130 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS SYSOUT-REC.
009400       01  SYSOUT-REC  PIC X(130).
009500
009600      ****** ONE COMPLETED BEGIN/END IONS BLOCK FROM A DECONVOLUTION RUN
009700       FD  EXPSCAN-FILE
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 6038 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS EXPSCAN-REC.
010300       COPY EXPSCAN.
010400
010500      ****** THE THEORETIC-SCAN MASTER, RANDOM READ BY SCAN-ID
010600       FD  THEOMSTR
010700           RECORD CONTAINS 220 CHARACTERS
010800           DATA RECORD IS THEOMSTR-REC.
010900       COPY THEOSCAN.
011000
011100      ****** ONE LINE OF THE ANNOTATION REPORT - EITHER A BLOCK
011200      ****** DELIMITER OR ONE PEAK-TO-LADDER MATCH
011300       FD  PRISMRPT
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 133 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS PRISMRPT-REC.
011900       01  PRISMRPT-REC                PIC X(133).
012000
012100      ** QSAM FILE
012200       WORKING-STORAGE SECTION.
012300
012400       01  WS-LINE-LITERALS.
012500           05  WS-RPT-BEGIN-PRISM       PIC X(120) VALUE "BEGIN PRISM".
012600           05  FILLER                   PIC X(13) VALUE SPACES.
012700       01  WS-RPT-BEGIN-MATCH-GRP.
012800           05  WS-RPT-BEGIN-MATCH       PIC X(120) VALUE
012900                   "BEGIN_MATCH_PAIR".
013000           05  FILLER                   PIC X(13) VALUE SPACES.
013100       01  WS-RPT-END-MATCH-GRP.
013200           05  WS-RPT-END-MATCH         PIC X(120) VALUE "END MATCH_PAIR".
013300           05  FILLER                   PIC X(13) VALUE SPACES.
013400       01  WS-RPT-END-PRISM-GRP.
013500           05  WS-RPT-END-PRISM         PIC X(120) VALUE "END PRISM".
013600           05  FILLER                   PIC X(13) VALUE SPACES.
013700
013800       01  WS-BUILD-LINE-AREA.
013900           05  WS-BUILD-LINE            PIC X(120) VALUE SPACES.
014000           05  FILLER                   PIC X(13) VALUE SPACES.
014100
014200      ******** CONTROL CARD WORK AREA - TWO BLANK-SEPARATED FIELDS,
014300      ******** MAX E-VALUE FIRST AND RUN ACCURACY SECOND
014400       01  WS-PARM-WORK-AREA.
014500           05  WS-PARM-CARD             PIC X(80).
014600           05  WS-MAXEVAL-TEXT          PIC X(20).
014700           05  WS-ACCURACY-TEXT         PIC X(20).
014800           05  WS-EVAL-PARM-TEXT        PIC X(20).
014900           05  FILLER                   PIC X(01) VALUE SPACE.
015000
015100       01  WS-PARM-WORK-AREA-DEBUG REDEFINES WS-PARM-WORK-AREA.
015200           05  FILLER                   PIC X(80).
015300           05  DEBUG-MAXEVAL-TEXT       PIC X(20).
015400           05  DEBUG-ACCURACY-TEXT      PIC X(20).
015500           05  FILLER                   PIC X(21).
015600
015700      ******** SAME SCIENTIFIC-NOTATION SPLIT TSCNLOAD USES ON THE
015800      ******** E-VALUE COLUMN, BORROWED HERE FOR THE CONTROL-CARD
015900      ******** FIELDS - OUTPUT LANDS IN THE GENERIC WS-PARM-MANT/
016000      ******** WS-PARM-EXP PAIR, AND THE CALLER MOVES IT WHERE IT
016100      ******** BELONGS
016200       01  WS-EVALUE-WORK-AREA.
016300           05  WS-MANT-TEXT             PIC X(20).
016400           05  WS-INT-PART              PIC X(05).
016500           05  WS-FRAC-PART             PIC X(05).
016600           05  WS-MANT-DIGITS           PIC X(06).
016700           05  WS-EXP-TEXT              PIC X(05).
016800           05  WS-EXP-SIGN              PIC X(01).
016900           05  WS-EXP-DIGITS            PIC X(03).
017000           05  WS-EXP-NUM               PIC 9(03).
017100           05  WS-E-DELIM-CNT           PIC 9(02) COMP.
017200           05  WS-DOT-DELIM-CNT         PIC 9(02) COMP.
017300           05  WS-TRIM-LEN              PIC 9(03) COMP.
017400           05  WS-PARM-MANT             PIC S9V9(05).
017500           05  WS-PARM-EXP              PIC S9(03).
017600           05  FILLER                   PIC X(01) VALUE SPACE.
017700
017800       01  WS-RUN-PARMS.
017900           05  MAX-EVAL-MANT            PIC S9V9(05).
018000           05  MAX-EVAL-EXP             PIC S9(03).
018100           05  ACCURACY-MANT            PIC S9V9(05).
018200           05  ACCURACY-EXP             PIC S9(03).
018300           05  WS-EXP-ABS               PIC 9(03) COMP.
018400           05  WS-EXP-SUB               PIC 9(03) COMP.
018500           05  WS-ACCURACY-VALUE        PIC S9V9(10).
018600           05  FILLER                   PIC X(01) VALUE SPACE.
018700
018800      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
018900      ******** DUMP READ SHOWS THE RUN PARAMETERS IN DISPLAY FORM
019000       01  WS-RUN-PARMS-DEBUG REDEFINES WS-RUN-PARMS.
019100           05  DEBUG-MAXEVAL-MANT       PIC S9V99999.
019200           05  DEBUG-MAXEVAL-EXP        PIC S999.
019300           05  DEBUG-ACCURACY-MANT      PIC S9V99999.
019400           05  FILLER                   PIC X(10).
019500
019600       01  WS-MATCH-WORK-AREA.
019700           05  WS-PEAK-SUB              PIC 9(03) COMP.
019800           05  WS-ION-SUB               PIC 9(03) COMP.
019900           05  WS-MAX-ION-IDX           PIC 9(03) COMP.
020000           05  WS-TOLERANCE             PIC S9(07)V9(10).
020100           05  WS-DIFF                  PIC S9(07)V9(10).
020200           05  WS-ION-TYPE              PIC X(01).
020300           05  WS-ION-NUM               PIC 9(03).
020400           05  WS-MATCH-PEAK-MASS       PIC S9(07)V9(05).
020500           05  SCAN-USABLE-SW           PIC X(01) VALUE "N".
020600               88 SCAN-USABLE           VALUE "Y".
020700           05  FILLER                   PIC X(01) VALUE SPACE.
020800
020900      ******** EDITED/TRIMMED FIELDS USED TO BUILD EACH OUTPUT LINE -
021000      ******** ALL THREE REDEFINES BELOW GIVE AN ALPHANUMERIC VIEW OF
021100      ******** THE EDITED FIELD SO THE LEADING-BLANK TRIM CAN RUN
021200       01  WS-EDIT-WORK-AREA.
021300           05  WS-SCAN-ID-ED            PIC Z(08)9.
021400           05  WS-PEAK-ED               PIC Z(06)9.99999.
021500           05  WS-NUM-ED                PIC ZZ9.
021600           05  FILLER                   PIC X(01) VALUE SPACE.
021700
021800       01  WS-SCAN-ID-ED-TBL REDEFINES WS-SCAN-ID-ED.
021900           05  WS-SCAN-ID-ED-X          PIC X(09).
022000
022100       01  WS-PEAK-ED-TBL REDEFINES WS-PEAK-ED.
022200           05  WS-PEAK-ED-X             PIC X(13).
022300
022400       01  WS-NUM-ED-TBL REDEFINES WS-NUM-ED.
022500           05  WS-NUM-ED-X              PIC X(03).
022600
022700       01  WS-LEAD-SP-COUNTERS.
022800           05  WS-LEAD-SP               PIC 9(02) COMP.
022900           05  WS-TRIM2-LEN             PIC 9(02) COMP.
023000           05  WS-NUM-LEAD-SP           PIC 9(02) COMP.
023100           05  WS-TRIM3-LEN             PIC 9(02) COMP.
023200           05  FILLER                   PIC X(01) VALUE SPACE.
023300
023400       01  FILE-STATUS-CODES.
023500           05  EFCODE                   PIC X(2).
023600               88 END-OF-EXPSCAN         VALUE "10".
023700           05  OFCODE                   PIC X(2).
023800               88 CODE-WRITE             VALUE SPACES.
023900           05  THEOMSTR-STATUS          PIC X(2).
024000               88 SCAN-FOUND             VALUE "00".
024100
024200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
024300           05  RECORDS-READ             PIC 9(9) COMP.
024400           05  RECORDS-WRITTEN          PIC 9(7) COMP.
024500           05  SCANS-SKIPPED            PIC 9(7) COMP.
024600
024700       77  RETURN-CD                    PIC 9(04) COMP.
024800
024900       01  FLAGS-AND-SWITCHES.
025000           05  MORE-DATA-SW             PIC X(01) VALUE "Y".
025100               88 NO-MORE-DATA           VALUE "N".
025200
025300       COPY ABENDREC.
025400
025500       LINKAGE SECTION.
025600       COPY IONREC.
025700
025800       PROCEDURE DIVISION.
025900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000           PERFORM 100-MAINLINE THRU 100-EXIT
026100                   UNTIL NO-MORE-DATA.
026200           PERFORM 999-CLEANUP THRU 999-EXIT.
026300           MOVE +0 TO RETURN-CODE.
026400           GOBACK.
026500
026600       000-HOUSEKEEPING.
026700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800           DISPLAY "******** BEGIN JOB PRSMANOT ********".
026900           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100           PERFORM 810-READ-CONTROL-CARD THRU 810-EXIT.
027200           PERFORM 900-READ-EXPSCAN THRU 900-EXIT.
027300       000-EXIT.
027400           EXIT.
027500
027600       100-MAINLINE.
027700           MOVE "100-MAINLINE" TO PARA-NAME.
027800           PERFORM 300-LOOKUP-THEOSCAN THRU 300-EXIT.
027900           IF SCAN-USABLE
028000               PERFORM 400-BUILD-LADDERS THRU 400-EXIT
028100               PERFORM 700-WRITE-REPORT THRU 700-EXIT
028200           ELSE
028300               ADD 1 TO SCANS-SKIPPED.
028400           PERFORM 900-READ-EXPSCAN THRU 900-EXIT.
028500       100-EXIT.
028600           EXIT.
028700
028800       300-LOOKUP-THEOSCAN.
028900           MOVE "300-LOOKUP-THEOSCAN" TO PARA-NAME.
029000           MOVE "N" TO SCAN-USABLE-SW.
029100           MOVE ES-SCAN-ID TO TS-SCAN-ID.
029200           READ THEOMSTR.
029300           IF SCAN-FOUND
029400               PERFORM 320-CHECK-EVALUE THRU 320-EXIT.
029500       300-EXIT.
029600           EXIT.
029700
029800       320-CHECK-EVALUE.
029900      ******** A SCAN IS USABLE ONLY IF ITS E-VALUE IS NO WORSE THAN
030000      ******** THE RUN'S MAXIMUM - COMPARED AS MANTISSA TIMES TEN TO
030100      ******** THE EXPONENT, NOT AS TEXT, SO THE EXPONENT IS CHECKED
030200      ******** FIRST AND THE MANTISSA ONLY MATTERS WHEN THE TWO
030300      ******** EXPONENTS ARE EQUAL
030400           IF TS-EVALUE-EXP < MAX-EVAL-EXP
030500               MOVE "Y" TO SCAN-USABLE-SW
030600           ELSE IF TS-EVALUE-EXP = MAX-EVAL-EXP
030700              AND TS-EVALUE-MANT <= MAX-EVAL-MANT
030800               MOVE "Y" TO SCAN-USABLE-SW
030900           END-IF.
031000       320-EXIT.
031100           EXIT.
031200
031300       400-BUILD-LADDERS.
031400           MOVE "400-BUILD-LADDERS" TO PARA-NAME.
031500           CALL "IONLADR" USING TS-SEQUENCE, TS-SEQ-LENGTH,
031600                                 ION-LADDER-REC, RETURN-CD.
031700           COMPUTE WS-MAX-ION-IDX = ION-LADDER-LEN - 1.
031800       400-EXIT.
031900           EXIT.
032000
032100       450-MATCH-PEAKS.
032200           MOVE "450-MATCH-PEAKS" TO PARA-NAME.
032300           PERFORM 460-MATCH-ONE-PEAK THRU 460-EXIT
032400                  VARYING WS-PEAK-SUB FROM 1 BY 1
032500                  UNTIL WS-PEAK-SUB > ES-PEAK-COUNT.
032600       450-EXIT.
032700           EXIT.
032800
032900       460-MATCH-ONE-PEAK.
033000           PERFORM 470-TEST-ONE-ION THRU 470-EXIT
033100                  VARYING WS-ION-SUB FROM 1 BY 1
033200                  UNTIL WS-ION-SUB > WS-MAX-ION-IDX.
033300       460-EXIT.
033400           EXIT.
033500
033600       470-TEST-ONE-ION.
033700      ******** TOLERANCE IS PEAK MASS TIMES THE RUN'S ACCURACY, CARRIED
033800      ******** TO TEN DECIMAL PLACES - A PEAK MAY MATCH BOTH A B-ION
033900      ******** AND A Y-ION AT THE SAME LADDER POSITION, AND EACH MATCH
034000      ******** WRITES ITS OWN LINE
034100           COMPUTE WS-TOLERANCE =
034200                   ES-PEAK-MASS(WS-PEAK-SUB) * WS-ACCURACY-VALUE.
034300
034400           COMPUTE WS-DIFF =
034500                   ION-B-MASS(WS-ION-SUB) - ES-PEAK-MASS(WS-PEAK-SUB).
034600           IF WS-DIFF < 0
034700               COMPUTE WS-DIFF = WS-DIFF * -1.
034800           IF WS-DIFF < WS-TOLERANCE
034900               MOVE "B" TO WS-ION-TYPE
035000               MOVE WS-ION-SUB TO WS-ION-NUM
035100               MOVE ES-PEAK-MASS(WS-PEAK-SUB) TO WS-MATCH-PEAK-MASS
035200               PERFORM 600-BUILD-MATCH-LINE THRU 600-EXIT.
035300
035400           COMPUTE WS-DIFF =
035500                   ION-Y-MASS(WS-ION-SUB) - ES-PEAK-MASS(WS-PEAK-SUB).
035600           IF WS-DIFF < 0
035700               COMPUTE WS-DIFF = WS-DIFF * -1.
035800           IF WS-DIFF < WS-TOLERANCE
035900               MOVE "Y" TO WS-ION-TYPE
036000               MOVE WS-ION-SUB TO WS-ION-NUM
036100               MOVE ES-PEAK-MASS(WS-PEAK-SUB) TO WS-MATCH-PEAK-MASS
036200               PERFORM 600-BUILD-MATCH-LINE THRU 600-EXIT.
036300       470-EXIT.
036400           EXIT.
036500
036600       600-BUILD-MATCH-LINE.
036700      ******** THE OUTPUT LINE IS THE TRIMMED PEAK MASS, THE ION LETTER
036800      ******** AND THE TRIMMED LADDER POSITION WITH NO SEPARATORS AT
036900      ******** ALL - "371.14998" + "B" + "3" COMES OUT "371.14998B3"
037000           MOVE WS-MATCH-PEAK-MASS TO WS-PEAK-ED.
037100           MOVE ZERO TO WS-LEAD-SP.
037200           INSPECT WS-PEAK-ED-X TALLYING WS-LEAD-SP FOR LEADING SPACE.
037300           COMPUTE WS-TRIM2-LEN = 13 - WS-LEAD-SP.
037400
037500           MOVE WS-ION-NUM TO WS-NUM-ED.
037600           MOVE ZERO TO WS-NUM-LEAD-SP.
037700           INSPECT WS-NUM-ED-X TALLYING WS-NUM-LEAD-SP FOR LEADING SPACE.
037800           COMPUTE WS-TRIM3-LEN = 3 - WS-NUM-LEAD-SP.
037900
038000           MOVE SPACES TO WS-BUILD-LINE.
038100           STRING WS-PEAK-ED-X(WS-LEAD-SP + 1 : WS-TRIM2-LEN)
038200                      DELIMITED BY SIZE
038300                  WS-ION-TYPE DELIMITED BY SIZE
038400                  WS-NUM-ED-X(WS-NUM-LEAD-SP + 1 : WS-TRIM3-LEN)
038500                      DELIMITED BY SIZE
038600                  INTO WS-BUILD-LINE.
038700           WRITE PRISMRPT-REC FROM WS-BUILD-LINE-AREA.
038800       600-EXIT.
038900           EXIT.
039000
039100       650-BUILD-SPECTRUM-ID-LINE.
039200           MOVE ES-SCAN-ID TO WS-SCAN-ID-ED.
039300           MOVE ZERO TO WS-LEAD-SP.
039400           INSPECT WS-SCAN-ID-ED-X TALLYING WS-LEAD-SP FOR LEADING SPACE.
039500           COMPUTE WS-TRIM2-LEN = 9 - WS-LEAD-SP.
039600
039700           MOVE SPACES TO WS-BUILD-LINE.
039800           STRING "SPECTRUM_ID=" DELIMITED BY SIZE
039900                  WS-SCAN-ID-ED-X(WS-LEAD-SP + 1 : WS-TRIM2-LEN)
040000                      DELIMITED BY SIZE
040100                  INTO WS-BUILD-LINE.
040200       650-EXIT.
040300           EXIT.
040400
040500       700-WRITE-REPORT.
040600           MOVE "700-WRITE-REPORT" TO PARA-NAME.
040700           WRITE PRISMRPT-REC FROM WS-LINE-LITERALS.
040800           WRITE PRISMRPT-REC FROM WS-RPT-BEGIN-MATCH-GRP.
040900           PERFORM 650-BUILD-SPECTRUM-ID-LINE THRU 650-EXIT.
041000           WRITE PRISMRPT-REC FROM WS-BUILD-LINE-AREA.
041100           PERFORM 450-MATCH-PEAKS THRU 450-EXIT.
041200           WRITE PRISMRPT-REC FROM WS-RPT-END-MATCH-GRP.
041300           WRITE PRISMRPT-REC FROM WS-RPT-END-PRISM-GRP.
041400           ADD 1 TO RECORDS-WRITTEN.
041500       700-EXIT.
041600           EXIT.
041700
041800       800-OPEN-FILES.
041900           MOVE "800-OPEN-FILES" TO PARA-NAME.
042000           OPEN INPUT EXPSCAN-FILE.
042100           OPEN INPUT THEOMSTR.
042200           OPEN OUTPUT SYSOUT.
042300           OPEN OUTPUT PRISMRPT.
042400       800-EXIT.
042500           EXIT.
042600
042700       810-READ-CONTROL-CARD.
042800           MOVE "810-READ-CONTROL-CARD" TO PARA-NAME.
042900           ACCEPT WS-PARM-CARD FROM SYSIN.
043000           MOVE SPACES TO WS-MAXEVAL-TEXT WS-ACCURACY-TEXT.
043100           UNSTRING WS-PARM-CARD DELIMITED BY SPACE
043200               INTO WS-MAXEVAL-TEXT WS-ACCURACY-TEXT.
043300           IF WS-MAXEVAL-TEXT = SPACES
043400               MOVE "1.0E-5" TO WS-MAXEVAL-TEXT.
043500           IF WS-ACCURACY-TEXT = SPACES
043600               MOVE "1.0E-5" TO WS-ACCURACY-TEXT.
043700
043800           MOVE WS-MAXEVAL-TEXT TO WS-EVAL-PARM-TEXT.
043900           PERFORM 820-PARSE-RUN-EVALUE THRU 820-EXIT.
044000           MOVE WS-PARM-MANT TO MAX-EVAL-MANT.
044100           MOVE WS-PARM-EXP TO MAX-EVAL-EXP.
044200
044300           MOVE WS-ACCURACY-TEXT TO WS-EVAL-PARM-TEXT.
044400           PERFORM 820-PARSE-RUN-EVALUE THRU 820-EXIT.
044500           MOVE WS-PARM-MANT TO ACCURACY-MANT.
044600           MOVE WS-PARM-EXP TO ACCURACY-EXP.
044700           PERFORM 840-EXPAND-ACCURACY THRU 840-EXIT.
044800       810-EXIT.
044900           EXIT.
045000
045100       820-PARSE-RUN-EVALUE.
045200      ******** SAME SPLIT-ON-'E'-THEN-'.' LOGIC TSCNLOAD USES FOR THE
045300      ******** E-VALUE TABLE COLUMN - HERE IT RUNS AGAINST WHICHEVER
045400      ******** CONTROL-CARD FIELD THE CALLER JUST MOVED INTO
045500      ******** WS-EVAL-PARM-TEXT
045600           MOVE SPACES TO WS-MANT-TEXT WS-EXP-TEXT.
045700           MOVE ZERO TO WS-E-DELIM-CNT.
045800           UNSTRING WS-EVAL-PARM-TEXT DELIMITED BY "E"
045900               INTO WS-MANT-TEXT WS-EXP-TEXT
046000               TALLYING IN WS-E-DELIM-CNT.
046100
046200           MOVE SPACES TO WS-INT-PART WS-FRAC-PART.
046300           MOVE ZERO TO WS-DOT-DELIM-CNT.
046400           UNSTRING WS-MANT-TEXT DELIMITED BY "."
046500               INTO WS-INT-PART WS-FRAC-PART
046600               TALLYING IN WS-DOT-DELIM-CNT.
046700           IF WS-DOT-DELIM-CNT = 0
046800               MOVE WS-MANT-TEXT TO WS-INT-PART
046900               MOVE ZERO TO WS-FRAC-PART.
047000
047100           INSPECT WS-FRAC-PART REPLACING ALL SPACE BY ZERO.
047200           STRING WS-INT-PART(1:1) DELIMITED BY SIZE
047300                  WS-FRAC-PART(1:5) DELIMITED BY SIZE
047400                  INTO WS-MANT-DIGITS.
047500           MOVE WS-MANT-DIGITS TO WS-PARM-MANT.
047600
047700           MOVE ZERO TO WS-PARM-EXP.
047800           IF WS-E-DELIM-CNT NOT = 0
047900               PERFORM 830-PARSE-RUN-EXPONENT THRU 830-EXIT.
048000       820-EXIT.
048100           EXIT.
048200
048300       830-PARSE-RUN-EXPONENT.
048400           MOVE SPACES TO WS-EXP-DIGITS.
048500           IF WS-EXP-TEXT(1:1) = "-"
048600               MOVE "-" TO WS-EXP-SIGN
048700               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
048800           ELSE
048900           IF WS-EXP-TEXT(1:1) = "+"
049000               MOVE "+" TO WS-EXP-SIGN
049100               MOVE WS-EXP-TEXT(2:4) TO WS-EXP-DIGITS
049200           ELSE
049300               MOVE "+" TO WS-EXP-SIGN
049400               MOVE WS-EXP-TEXT(1:5) TO WS-EXP-DIGITS.
049500
049600           MOVE ZERO TO WS-TRIM-LEN.
049700           INSPECT WS-EXP-DIGITS TALLYING WS-TRIM-LEN
049800                   FOR CHARACTERS BEFORE INITIAL SPACE.
049900           IF WS-TRIM-LEN = 0
050000               MOVE ZERO TO WS-EXP-NUM
050100           ELSE
050200               MOVE WS-EXP-DIGITS(1:WS-TRIM-LEN) TO WS-EXP-NUM.
050300           MOVE WS-EXP-NUM TO WS-PARM-EXP.
050400           IF WS-EXP-SIGN = "-"
050500               COMPUTE WS-PARM-EXP = WS-PARM-EXP * -1.
050600       830-EXIT.
050700           EXIT.
050800
050900       840-EXPAND-ACCURACY.
051000      ******** ACCURACY COMES IN AS MANTISSA AND EXPONENT, BUT THE
051100      ******** MATCH TEST AT 470-TEST-ONE-ION NEEDS A PLAIN DECIMAL
051200      ******** MULTIPLIER - EXPAND IT HERE BY REPEATED DIVISION OR
051300      ******** MULTIPLICATION BY TEN, ONE DIGIT OF EXPONENT AT A TIME
051400           MOVE ACCURACY-MANT TO WS-ACCURACY-VALUE.
051500           IF ACCURACY-EXP < 0
051600               COMPUTE WS-EXP-ABS = ACCURACY-EXP * -1
051700               PERFORM 845-DIVIDE-BY-TEN THRU 845-EXIT
051800                      VARYING WS-EXP-SUB FROM 1 BY 1
051900                      UNTIL WS-EXP-SUB > WS-EXP-ABS
052000           ELSE IF ACCURACY-EXP > 0
052100               MOVE ACCURACY-EXP TO WS-EXP-ABS
052200               PERFORM 846-MULTIPLY-BY-TEN THRU 846-EXIT
052300                      VARYING WS-EXP-SUB FROM 1 BY 1
052400                      UNTIL WS-EXP-SUB > WS-EXP-ABS
052500           END-IF.
052600       840-EXIT.
052700           EXIT.
052800
052900       845-DIVIDE-BY-TEN.
053000           COMPUTE WS-ACCURACY-VALUE = WS-ACCURACY-VALUE / 10.
053100       845-EXIT.
053200           EXIT.
053300
053400       846-MULTIPLY-BY-TEN.
053500           COMPUTE WS-ACCURACY-VALUE = WS-ACCURACY-VALUE * 10.
053600       846-EXIT.
053700           EXIT.
053800
053900       850-CLOSE-FILES.
054000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
054100           CLOSE EXPSCAN-FILE, THEOMSTR, SYSOUT, PRISMRPT.
054200       850-EXIT.
054300           EXIT.
054400
054500       900-READ-EXPSCAN.
054600           READ EXPSCAN-FILE
054700               AT END MOVE "N" TO MORE-DATA-SW
054800               GO TO 900-EXIT
054900           END-READ.
055000           ADD 1 TO RECORDS-READ.
055100       900-EXIT.
055200           EXIT.
055300
055400       999-CLEANUP.
055500           MOVE "999-CLEANUP" TO PARA-NAME.
055600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700           DISPLAY "** SCANS READ **".
055800           DISPLAY RECORDS-READ.
055900           DISPLAY "** BLOCKS WRITTEN **".
056000           DISPLAY RECORDS-WRITTEN.
056100           DISPLAY "** SCANS SKIPPED (NO MATCH OR E-VALUE TOO HIGH) **".
056200           DISPLAY SCANS-SKIPPED.
056300           DISPLAY "******** NORMAL END OF JOB PRSMANOT ********".
056400       999-EXIT.
056500           EXIT.
056600
056700       1000-ABEND-RTN.
056800           WRITE SYSOUT-REC FROM ABEND-REC.
056900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000           DISPLAY "*** ABNORMAL END OF JOB - PRSMANOT ***" UPON CONSOLE.
057100           DIVIDE ZERO-VAL INTO ONE-VAL.
