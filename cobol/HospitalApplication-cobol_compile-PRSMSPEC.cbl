000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PRSMSPEC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 11/14/90.
000600       DATE-COMPILED. 11/14/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          READS ONE SCAN-ID OFF A SYSIN CONTROL CARD, RANDOM
001300      *          READS THEOMSTR BY THAT KEY, AND DISPLAYS THE SEQUENCE,
001400      *          THE PRECURSOR MASS, AND EVERY ION OF THE COMBINED B/Y
001500      *          LADDER - FOR EACH LADDER POSITION THE B-ION LINE THEN
001600      *          THE Y-ION LINE, IN "B3 371.15000" STYLE.  UNLIKE
001700      *          PRSMANOT'S MATCH STEP, WHICH ONLY WALKS POSITIONS
001800      *          1 THRU N-1, THIS PROGRAM PRINTS EVERY POSITION 1 THRU
001900      *          N - IT IS A LISTING TOOL FOR THE BENCH, NOT A MATCH
002000      *          STEP, AND THE FULL LADDER IS WHAT THE CHEMIST WANTS
002100      *          TO SEE.  IF THE SCAN-ID IS NOT ON FILE, DISPLAYS
002200      *          "NO SUCH SCAN FOUND." AND ENDS NORMALLY - AN UNKNOWN
002300      *          SCAN-ID IS NOT AN ABEND CONDITION.
002400      *
002500      ******************************************************************
002600      *----------------------------------------------------------------*
002700      * CHANGE LOG                                                     *
002800      *----------------------------------------------------------------*
002900      * DATE     BY   REQUEST     DESCRIPTION                          *
003000      *----------------------------------------------------------------*
003100      * 11/14/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003200      * 06/02/93 DO   TKT-1288    LADDER PRINT WAS STOPPING AT POSITION *
003300      *                           N-1 LIKE THE ANNOTATION STEP DOES -  *
003400      *                           BENCH CHEMISTS WANT THE FULL LADDER, *
003500      *                           NOW PRINTS 1 THRU N                  *
003600      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
003700      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
003800      *                           CHANGE REQUIRED                     *
003900      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
004000      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
004100      *                           CHANGE                               *
004200      *----------------------------------------------------------------*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT SYSOUT
005000           ASSIGN TO UT-S-SYSOUT
005100             ORGANIZATION IS SEQUENTIAL.
005200
005300           SELECT THEOMSTR
005400                  ASSIGN       TO THEOMSTR
005500                  ORGANIZATION IS INDEXED
005600                  ACCESS MODE  IS RANDOM
005700                  RECORD KEY   IS TS-SCAN-ID
005800                  FILE STATUS  IS THEOMSTR-STATUS.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  SYSOUT
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 120 CHARACTERS
006600           BLOCK CONTAINS 0 RECORDS
006700           DATA RECORD IS SYSOUT-REC.
006800       01  SYSOUT-REC  PIC X(120).
006900
007000      ****** THE THEORETIC-SCAN MASTER, RANDOM READ BY SCAN-ID
007100       FD  THEOMSTR
007200           RECORD CONTAINS 220 CHARACTERS
007300           DATA RECORD IS THEOMSTR-REC.
007400       COPY THEOSCAN.
007500
007600      ** VSAM FILE
007700       WORKING-STORAGE SECTION.
007800
007900      ******** CONTROL CARD WORK AREA - ONE FIELD, THE SCAN-ID TO LOOK
008000      ******** UP
008100       01  WS-PARM-WORK-AREA.
008200           05  WS-PARM-CARD             PIC X(80).
008300           05  WS-SCAN-ID-TEXT          PIC X(09).
008400           05  FILLER                   PIC X(01) VALUE SPACE.
008500
008600       01  WS-PARM-WORK-AREA-DEBUG REDEFINES WS-PARM-WORK-AREA.
008700           05  FILLER                   PIC X(80).
008800           05  DEBUG-SCAN-ID-TEXT       PIC X(09).
008900           05  FILLER                   PIC X(01).
009000
009100       01  WS-PRINT-LADDER-AREA.
009200           05  WS-ION-SUB               PIC 9(03) COMP.
009300           05  WS-PRINT-LINE            PIC X(20).
009400           05  WS-ION-MASS-ED           PIC Z(06)9.99999.
009500           05  WS-ION-NUM-ED            PIC ZZ9.
009600
009700       01  WS-PRINT-LADDER-AREA-DEBUG REDEFINES WS-PRINT-LADDER-AREA.
009800           05  FILLER                   PIC 9(03) COMP.
009900           05  DEBUG-PRINT-LINE         PIC X(20).
010000           05  FILLER                   PIC X(16).
010100
010200      ******** ALPHANUMERIC VIEW OF WS-ION-NUM-ED SO THE LEADING
010300      ******** BLANKS ZERO-SUPPRESSION LEAVES BEHIND CAN BE TRIMMED
010400      ******** BEFORE THE LADDER NUMBER GOES INTO THE PRINT LINE
010500       01  WS-ION-NUM-ED-TBL REDEFINES WS-ION-NUM-ED.
010600           05  WS-ION-NUM-ED-X          PIC X(03).
010700
010800      ******** ALPHANUMERIC VIEW OF WS-ION-MASS-ED SO THE LEADING
010900      ******** BLANKS ZERO-SUPPRESSION LEAVES BEHIND CAN BE TRIMMED -
011000      ******** SAME TRIM PRSMANOT USES ON ITS OWN EDITED MASS FIELD
011100       01  WS-ION-MASS-ED-TBL REDEFINES WS-ION-MASS-ED.
011200           05  WS-ION-MASS-ED-X         PIC X(13).
011300
011400       01  WS-SEQUENCE-PRINT-AREA.
011500           05  WS-PRECURSOR-ED          PIC Z(06)9.99999.
011600           05  FILLER                   PIC X(01) VALUE SPACE.
011700
011800       01  WS-SEQUENCE-PRINT-AREA-DEBUG REDEFINES WS-SEQUENCE-PRINT-AREA.
011900           05  DEBUG-PRECURSOR-ED       PIC X(13).
012000           05  FILLER                   PIC X(01).
012100
012200       01  FILE-STATUS-CODES.
012300           05  THEOMSTR-STATUS          PIC X(2).
012400               88 SCAN-FOUND             VALUE "00".
012500               88 SCAN-NOT-FOUND         VALUE "23".
012600
012700       01  COUNTERS-AND-ACCUMULATORS.
012800           05  WS-MAX-ION-IDX           PIC 9(03) COMP.
012900           05  WS-ION-LEAD-SP           PIC 9(02) COMP.
013000           05  WS-ION-TRIM-LEN          PIC 9(02) COMP.
013100           05  WS-MASS-LEAD-SP          PIC 9(02) COMP.
013200           05  WS-MASS-TRIM-LEN         PIC 9(02) COMP.
013300
013400       77  RETURN-CD                    PIC 9(04) COMP.
013500
013600       COPY ABENDREC.
013700
013800       LINKAGE SECTION.
013900       COPY IONREC.
014000
014100       PROCEDURE DIVISION.
014200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014300           PERFORM 100-MAINLINE THRU 100-EXIT.
014400           PERFORM 900-CLEANUP THRU 900-EXIT.
014500           MOVE ZERO TO RETURN-CODE.
014600           GOBACK.
014700
014800       000-HOUSEKEEPING.
014900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000           DISPLAY "******** BEGIN JOB PRSMSPEC ********".
015100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
015200           ACCEPT WS-PARM-CARD FROM SYSIN.
015300           MOVE WS-PARM-CARD(1:9) TO WS-SCAN-ID-TEXT.
015400           MOVE WS-SCAN-ID-TEXT TO TS-SCAN-ID.
015500       000-EXIT.
015600           EXIT.
015700
015800       100-MAINLINE.
015900           MOVE "100-MAINLINE" TO PARA-NAME.
016000           READ THEOMSTR.
016100           IF SCAN-FOUND
016200               PERFORM 400-BUILD-LADDER THRU 400-EXIT
016300               PERFORM 450-PRINT-SCAN THRU 450-EXIT
016400           ELSE
016500               DISPLAY "No such scan found.".
016600       100-EXIT.
016700           EXIT.
016800
016900       400-BUILD-LADDER.
017000           MOVE "400-BUILD-LADDER" TO PARA-NAME.
017100           CALL "IONLADR" USING TS-SEQUENCE, TS-SEQ-LENGTH,
017200                                 ION-LADDER-REC, RETURN-CD.
017300           MOVE ION-LADDER-LEN TO WS-MAX-ION-IDX.
017400       400-EXIT.
017500           EXIT.
017600
017700       450-PRINT-SCAN.
017800           MOVE "450-PRINT-SCAN" TO PARA-NAME.
017900           DISPLAY TS-SEQUENCE(1:TS-SEQ-LENGTH).
018000           MOVE TS-PRECURSOR-MASS TO WS-PRECURSOR-ED.
018100           DISPLAY WS-PRECURSOR-ED.
018200           PERFORM 460-PRINT-ONE-POSITION THRU 460-EXIT
018300                  VARYING WS-ION-SUB FROM 1 BY 1
018400                  UNTIL WS-ION-SUB > WS-MAX-ION-IDX.
018500       450-EXIT.
018600           EXIT.
018700
018800       460-PRINT-ONE-POSITION.
018900      ******** B THEN Y AT EACH LADDER POSITION - "B3 371.15000" STYLE,
019000      ******** ONE BLANK BETWEEN THE ION LABEL AND THE MASS
019100           MOVE WS-ION-SUB TO WS-ION-NUM-ED.
019200           MOVE ZERO TO WS-ION-LEAD-SP.
019300           INSPECT WS-ION-NUM-ED-X TALLYING WS-ION-LEAD-SP
019400                   FOR LEADING SPACE.
019500           COMPUTE WS-ION-TRIM-LEN = 3 - WS-ION-LEAD-SP.
019600           MOVE ION-B-MASS(WS-ION-SUB) TO WS-ION-MASS-ED.
019700           MOVE ZERO TO WS-MASS-LEAD-SP.
019800           INSPECT WS-ION-MASS-ED-X TALLYING WS-MASS-LEAD-SP
019900                   FOR LEADING SPACE.
020000           COMPUTE WS-MASS-TRIM-LEN = 13 - WS-MASS-LEAD-SP.
020100           STRING "B" DELIMITED BY SIZE
020200                  WS-ION-NUM-ED-X(WS-ION-LEAD-SP + 1 : WS-ION-TRIM-LEN)
020300                      DELIMITED BY SIZE
020400                  " " DELIMITED BY SIZE
020500                  WS-ION-MASS-ED-X(WS-MASS-LEAD-SP + 1 : WS-MASS-TRIM-LEN)
020600                      DELIMITED BY SIZE
020700                  INTO WS-PRINT-LINE.
020800           DISPLAY WS-PRINT-LINE.
020900
021000           MOVE ION-Y-MASS(WS-ION-SUB) TO WS-ION-MASS-ED.
021100           MOVE ZERO TO WS-MASS-LEAD-SP.
021200           INSPECT WS-ION-MASS-ED-X TALLYING WS-MASS-LEAD-SP
021300                   FOR LEADING SPACE.
021400           COMPUTE WS-MASS-TRIM-LEN = 13 - WS-MASS-LEAD-SP.
021500           STRING "Y" DELIMITED BY SIZE
021600                  WS-ION-NUM-ED-X(WS-ION-LEAD-SP + 1 : WS-ION-TRIM-LEN)
021700                      DELIMITED BY SIZE
021800                  " " DELIMITED BY SIZE
021900                  WS-ION-MASS-ED-X(WS-MASS-LEAD-SP + 1 : WS-MASS-TRIM-LEN)
022000                      DELIMITED BY SIZE
022100                  INTO WS-PRINT-LINE.
022200           DISPLAY WS-PRINT-LINE.
022300       460-EXIT.
022400           EXIT.
022500
022600       800-OPEN-FILES.
022700           MOVE "800-OPEN-FILES" TO PARA-NAME.
022800           OPEN INPUT THEOMSTR.
022900           OPEN OUTPUT SYSOUT.
023000       800-EXIT.
023100           EXIT.
023200
023300       850-CLOSE-FILES.
023400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
023500           CLOSE THEOMSTR, SYSOUT.
023600       850-EXIT.
023700           EXIT.
023800
023900       900-CLEANUP.
024000           MOVE "900-CLEANUP" TO PARA-NAME.
024100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024200           DISPLAY "******** NORMAL END OF JOB PRSMSPEC ********".
024300       900-EXIT.
024400           EXIT.
024500
024600       1000-ABEND-RTN.
024700           WRITE SYSOUT-REC FROM ABEND-REC.
024800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024900           DISPLAY "*** ABNORMAL END OF JOB - PRSMSPEC ***" UPON CONSOLE.
025000           DIVIDE ZERO-VAL INTO ONE-VAL.
