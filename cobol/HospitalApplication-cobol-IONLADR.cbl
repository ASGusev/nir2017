000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  IONLADR.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/12/90.
000700       DATE-COMPILED. 06/12/90.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          BUILDS THE B-ION AND Y-ION CUMULATIVE MASS LADDERS FOR
001400      *          ONE THEORETIC-SCAN SEQUENCE.  CALLED ONCE PER SCAN BY
001500      *          PRSMANOT (THE MATCH) AND BY PRSMSPEC (THE PRINT) SO
001600      *          THE LADDER ARITHMETIC LIVES IN EXACTLY ONE PLACE.
001700      *
001800      *          THE CALLER'S SEQUENCE MAY CARRY MODIFICATION MARKS -
001900      *          A LEFT AND RIGHT PAREN AROUND SOME DIGITS GIVING A
002000      *          MASS SHIFT THE IDENTIFICATION TOOL ALREADY FOLDED IN
002100      *          UPSTREAM.  THIS PROGRAM STRIPS THE PARENS THEMSELVES
002200      *          BEFORE LADDERING - ANYTHING LEFT THAT IS NOT A LETTER
002300      *          (THE DIGITS OF THE MASS SHIFT) LOOKS UP TO ZERO IN
002400      *          AACDMAS AND SIMPLY ADDS NOTHING TO THE RUNNING SUM.
002500      ******************************************************************
002600      *----------------------------------------------------------------*
002700      * CHANGE LOG                                                     *
002800      *----------------------------------------------------------------*
002900      * DATE     BY   REQUEST     DESCRIPTION                          *
003000      *----------------------------------------------------------------*
003100      * 06/12/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003200      * 02/04/92 JS   TKT-1187    Y-LADDER WAS READING THE SEQUENCE    *
003300      *                           FORWARD INSTEAD OF FROM THE C-TERM - *
003400      *                           SUBSCRIPT DIRECTION FIXED            *
003500      * 09/30/93 DO   TKT-1299    PAREN-STRIP ADDED - MODIFIED         *
003600      *                           SEQUENCES WERE LADDERING THE LITERAL *
003700      *                           PUNCTUATION AS IF IT WERE A RESIDUE  *
003800      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
003900      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
004000      *                           CHANGE REQUIRED                     *
004100      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
004200      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
004300      *                           CHANGE                               *
004400      *----------------------------------------------------------------*
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       INPUT-OUTPUT SECTION.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400
005500       WORKING-STORAGE SECTION.
005600       01  WS-STRIPPED-SEQ              PIC X(200) VALUE SPACES.
005700       01  WS-STRIPPED-SEQ-TBL REDEFINES WS-STRIPPED-SEQ.
005800           05  WS-STRIP-CHAR            OCCURS 200 TIMES
005900                                         PIC X(01).
006000
006100       01  MISC-FIELDS.
006200           05  WS-SRC-SUB               PIC 9(03) COMP.
006300           05  WS-STRIP-LEN             PIC 9(03) COMP.
006400           05  WS-B-SUB                 PIC 9(03) COMP.
006500           05  WS-Y-SUB                 PIC 9(03) COMP.
006600           05  WS-REV-SUB               PIC 9(03) COMP.
006700           05  WS-AA-MASS               PIC S9(03)V9(05).
006800           05  WS-PREV-B-MASS           PIC S9(07)V9(05).
006900           05  WS-PREV-Y-MASS           PIC S9(07)V9(05).
007000           05  FILLER                   PIC X(01) VALUE SPACE.
007100
007200      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
007300      ******** DUMP READ PICKS THE SUBSCRIPTS OUT IN DISPLAY FORM
007400       01  MISC-FIELDS-DEBUG REDEFINES MISC-FIELDS.
007500           05  DEBUG-SRC-SUB            PIC 999.
007600           05  DEBUG-STRIP-LEN          PIC 999.
007700           05  FILLER                   PIC X(24).
007800
007900       LINKAGE SECTION.
008000       01  SEQUENCE-TEXT                PIC X(200).
008100       01  SEQ-CHAR-TBL REDEFINES SEQUENCE-TEXT.
008200           05  SEQ-CHAR                 OCCURS 200 TIMES
008300                                         PIC X(01).
008400       01  SEQ-LENGTH                   PIC 9(03).
008500       COPY IONREC.
008600       01  RETURN-CD                    PIC 9(04) COMP.
008700
008800       PROCEDURE DIVISION USING SEQUENCE-TEXT, SEQ-LENGTH,
008900               ION-LADDER-REC, RETURN-CD.
009000       000-BUILD-LADDERS.
009100           MOVE SPACES TO WS-STRIPPED-SEQ.
009200           MOVE ZERO TO WS-STRIP-LEN.
009300           PERFORM 100-STRIP-PARENS THRU 100-EXIT
009400                  VARYING WS-SRC-SUB FROM 1 BY 1
009500                  UNTIL WS-SRC-SUB > SEQ-LENGTH.
009600
009700           MOVE WS-STRIP-LEN TO ION-LADDER-LEN.
009800           MOVE ZERO TO WS-PREV-B-MASS.
009900           PERFORM 200-BUILD-B-ION THRU 200-EXIT
010000                  VARYING WS-B-SUB FROM 1 BY 1
010100                  UNTIL WS-B-SUB > WS-STRIP-LEN.
010200
010300           MOVE 18.01528 TO WS-PREV-Y-MASS.
010400           PERFORM 300-BUILD-Y-ION THRU 300-EXIT
010500                  VARYING WS-Y-SUB FROM 1 BY 1
010600                  UNTIL WS-Y-SUB > WS-STRIP-LEN.
010700
010800           MOVE ZERO TO RETURN-CD.
010900           GOBACK.
011000       000-EXIT.
011100           EXIT.
011200
011300       100-STRIP-PARENS.
011400      ******** A '(' OR ')' IN THE SOURCE SEQUENCE IS DROPPED ENTIRELY -
011500      ******** IT DOES NOT EVEN TAKE UP A LADDER POSITION
011600           IF SEQ-CHAR(WS-SRC-SUB) NOT = "(" AND
011700              SEQ-CHAR(WS-SRC-SUB) NOT = ")"
011800               ADD 1 TO WS-STRIP-LEN
011900               MOVE SEQ-CHAR(WS-SRC-SUB)
012000                   TO WS-STRIP-CHAR(WS-STRIP-LEN).
012100       100-EXIT.
012200           EXIT.
012300
012400       200-BUILD-B-ION.
012500      ******** B(I) = B(I-1) + MASS OF RESIDUE I, READING N-TERM TO
012600      ******** C-TERM - AACDMAS RETURNS ZERO FOR ANYTHING NOT A
012700      ******** STANDARD RESIDUE LETTER
012800           CALL "AACDMAS" USING WS-STRIP-CHAR(WS-B-SUB), WS-AA-MASS.
012900           ADD WS-PREV-B-MASS WS-AA-MASS GIVING ION-B-MASS(WS-B-SUB).
013000           MOVE ION-B-MASS(WS-B-SUB) TO WS-PREV-B-MASS.
013100       200-EXIT.
013200           EXIT.
013300
013400       300-BUILD-Y-ION.
013500      ******** Y(I) = Y(I-1) + MASS OF RESIDUE (N-I+1), READING
013600      ******** C-TERM TO N-TERM - Y(0) WAS SEEDED WITH THE MASS OF
013700      ******** WATER BEFORE THIS LOOP STARTED
013800           COMPUTE WS-REV-SUB = WS-STRIP-LEN - WS-Y-SUB + 1.
013900           CALL "AACDMAS" USING WS-STRIP-CHAR(WS-REV-SUB), WS-AA-MASS.
014000           ADD WS-PREV-Y-MASS WS-AA-MASS GIVING ION-Y-MASS(WS-Y-SUB).
014100           MOVE ION-Y-MASS(WS-Y-SUB) TO WS-PREV-Y-MASS.
014200       300-EXIT.
014300           EXIT.
