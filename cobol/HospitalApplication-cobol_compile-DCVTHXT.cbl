000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DCVTHXT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/12/90.
000600       DATE-COMPILED. 06/12/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          READS THE EXTRACT FILE FROM THE THERMOXTRACT FRONT END
001300      *          - A FLAT LINE-SEQUENTIAL .MGF FILE MADE UP OF REPEATED
001400      *          "BEGIN IONS" / "END IONS" BLOCKS, ONE BLOCK PER SCAN,
001500      *          SAME BRACKETING CONVENTION AS DCVMSDEC BUT A DIFFERENT
001600      *          SET OF KEY=VALUE LINES AND A BLANK-SEPARATED PEAK LIST
001700      *          INSTEAD OF A TAB-SEPARATED ONE.
001800      *
001900      *          TITLE= CARRIES THE SCAN-ID BURIED IN ITS LAST BLANK-
002000      *          SEPARATED TOKEN, AS "SCAN=NNNNN"" - THE LEADING 5-BYTE
002100      *          "SCAN=" AND THE TRAILING QUOTE ARE STRIPPED TO GET AT
002200      *          THE DIGITS.  PEPMASS= GIVES THE PRECURSOR MASS AS THE
002300      *          TEXT UP TO THE FIRST BLANK (THERMOXTRACT ADDS AN
002400      *          INTENSITY FIGURE AFTER IT THAT THIS PROGRAM DOES NOT
002500      *          CARRY FORWARD).  ANY LINE STARTING WITH A DIGIT IS A
002600      *          PEAK - THE MASS IS THE TEXT BEFORE THE FIRST BLANK.
002700      *          THERMOXTRACT DOES NOT REPORT A PRECURSOR CHARGE AT ALL
002800      *          SO ES-CHARGE IS LEFT AT THE ZERO INITIALIZE SETS IT TO.
002900      *
003000      *          A BLOCK THAT NEVER SEES ITS "END IONS" LINE BEFORE THE
003100      *          FILE RUNS OUT IS THROWN AWAY - NOTHING IS WRITTEN FOR
003200      *          IT.  THIS PROGRAM WRITES ONE EXPSCAN WORK RECORD PER
003300      *          COMPLETED BLOCK FOR PRSMANOT TO PICK UP LATER, SAME AS
003400      *          DCVMSDEC DOES FOR THE OTHER DECONVOLUTION FORMAT.
003500      *
003600      ******************************************************************
003700
003800               INPUT FILE              -   DDS0001.XTRACTIN
003900
004000               OUTPUT FILE             -   DDS0001.EXPSCAN
004100
004200               DUMP FILE               -   SYSOUT
004300
004400      ******************************************************************
004500      *----------------------------------------------------------------*
004600      * CHANGE LOG                                                     *
004700      *----------------------------------------------------------------*
004800      * DATE     BY   REQUEST     DESCRIPTION                          *
004900      *----------------------------------------------------------------*
005000      * 06/12/90 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
005100      * 02/04/92 JS   TKT-1187    PEAK LINE TEST WAS A NUMERIC CLASS   *
005200      *                           TEST ON THE WHOLE LINE AND ABENDED   *
005300      *                           ON A PEAK MASS WITH A DECIMAL POINT - *
005400      *                           NOW TESTS ONLY THE FIRST CHARACTER   *
005500      * 09/30/93 DO   TKT-1299    TITLE= PARSE WAS TAKING THE FIRST    *
005600      *                           BLANK-SEPARATED TOKEN INSTEAD OF THE *
005700      *                           LAST - WRONG SCAN-ID WENT OUT ON ANY *
005800      *                           TITLE WITH MORE THAN ONE WORD IN IT  *
005900      * 08/19/94 ML   TKT-1341    PEPMASS NOW GOES THROUGH DECTXT      *
006000      *                           INSTEAD OF A STRAIGHT MOVE           *
006100      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
006200      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
006300      *                           CHANGE REQUIRED                     *
006400      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
006500      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
006600      *                           CHANGE                               *
006700      *----------------------------------------------------------------*
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER. IBM-390.
007100       OBJECT-COMPUTER. IBM-390.
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400           SELECT SYSOUT
007500           ASSIGN TO UT-S-SYSOUT
007600             ORGANIZATION IS SEQUENTIAL.
007700
007800           SELECT XTRACTIN
007900           ASSIGN TO UT-S-XTRACTIN
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS IFCODE.
008200
008300           SELECT EXPSCAN-FILE
008400           ASSIGN TO UT-S-EXPSCAN
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS OFCODE.
008700
008800       DATA DIVISION.
008900       FILE SECTION.
009000       FD  SYSOUT
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 130 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS SYSOUT-REC.
009600       01  SYSOUT-REC  PIC X(130).
009700
009800      ****** ONE LINE OF THERMOXTRACT'S .MGF-STYLE OUTPUT - EITHER A
009900      ****** BLOCK DELIMITER, A KEY=VALUE HEADER LINE, OR A BLANK
010000      ****** SEPARATED PEAK LINE (MASS, INTENSITY)
010100       FD  XTRACTIN
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 200 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS XTRACTIN-REC.
010700       01  XTRACTIN-REC                PIC X(200).
010800
010900      ****** ONE RECORD PER COMPLETED BEGIN/END IONS BLOCK
011000       FD  EXPSCAN-FILE
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           RECORD CONTAINS 6038 CHARACTERS
011400           BLOCK CONTAINS 0 RECORDS
011500           DATA RECORD IS EXPSCAN-REC.
011600       COPY EXPSCAN.
011700
011800      ** QSAM FILE
011900       WORKING-STORAGE SECTION.
012000
012100       01  XTRACTIN-REC-TBL REDEFINES XTRACTIN-REC.
012200           05  XTRACTIN-CHAR            OCCURS 200 TIMES
012300                                         PIC X(01).
012400
012500       01  EXPSCAN-REC-DEBUG REDEFINES EXPSCAN-REC.
012600           05  DEBUG-SCAN-ID            PIC 9(09).
012700           05  DEBUG-PEAK-COUNT         PIC 9(04).
012800           05  FILLER                   PIC X(6025).
012900
013000       01  FILE-STATUS-CODES.
013100           05  IFCODE                   PIC X(2).
013200               88 CODE-READ              VALUE SPACES.
013300               88 END-OF-XTRACTIN        VALUE "10".
013400           05  OFCODE                   PIC X(2).
013500               88 CODE-WRITE             VALUE SPACES.
013600
013700       01  WS-FIELD-WORK-AREA.
013800           05  WS-FIELD-TEXT            PIC X(20).
013900           05  WS-TRIM-LEN              PIC 9(03) COMP.
014000           05  FILLER                   PIC X(01) VALUE SPACE.
014100
014200      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
014300      ******** DUMP READ SHOWS THE TRIM LENGTH IN DISPLAY FORM
014400       01  WS-FIELD-WORK-AREA-DEBUG REDEFINES WS-FIELD-WORK-AREA.
014500           05  FILLER                   PIC X(20).
014600           05  DEBUG-TRIM-LEN           PIC 999.
014700           05  FILLER                   PIC X(01).
014800
014900      ******** WORK AREA FOR THE TITLE= PARSE - THE TITLE TEXT ITSELF,
015000      ******** PLUS THE SUBSCRIPTS THE BACKWARD SCAN FOR THE LAST
015100      ******** BLANK-SEPARATED TOKEN NEEDS
015200       01  WS-TITLE-WORK-AREA.
015300           05  WS-TITLE-TEXT            PIC X(190).
015400           05  WS-CONTENT-LEN           PIC 9(03) COMP.
015500           05  WS-TOKEN-START           PIC 9(03) COMP.
015600           05  WS-TOKEN-LEN             PIC 9(03) COMP.
015700           05  WS-SUB1                  PIC 9(03) COMP.
015800           05  WS-SUB2                  PIC 9(03) COMP.
015900
016000       01  WS-TITLE-CHAR-TBL REDEFINES WS-TITLE-TEXT.
016100           05  WS-TITLE-CHAR            OCCURS 190 TIMES
016200                                         PIC X(01).
016300
016400       01  COUNTERS-IDXS-AND-ACCUMULATORS.
016500           05  RECORDS-READ             PIC 9(9) COMP.
016600           05  RECORDS-WRITTEN          PIC 9(7) COMP.
016700           05  PEAK-SUB                 PIC 9(04) COMP.
016800
016900       01  FLAGS-AND-SWITCHES.
017000           05  MORE-DATA-SW             PIC X(01) VALUE "Y".
017100               88 NO-MORE-DATA           VALUE "N".
017200           05  IN-BLOCK-SW              PIC X(01) VALUE "N".
017300               88 IN-BLOCK               VALUE "Y".
017400           05  MORE-SCAN-SW             PIC X(01) VALUE "Y".
017500               88 NO-MORE-SCAN           VALUE "N".
017600
017700       77  RETURN-CD                    PIC 9(04) COMP.
017800
017900       COPY ABENDREC.
018000
018100       PROCEDURE DIVISION.
018200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018300           PERFORM 100-MAINLINE THRU 100-EXIT
018400                   UNTIL NO-MORE-DATA.
018500           PERFORM 999-CLEANUP THRU 999-EXIT.
018600           MOVE +0 TO RETURN-CODE.
018700           GOBACK.
018800
018900       000-HOUSEKEEPING.
019000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019100           DISPLAY "******** BEGIN JOB DCVTHXT ********".
019200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
019400           PERFORM 900-READ-SRCLINE THRU 900-EXIT.
019500       000-EXIT.
019600           EXIT.
019700
019800       100-MAINLINE.
019900           MOVE "100-MAINLINE" TO PARA-NAME.
020000           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
020100           PERFORM 900-READ-SRCLINE THRU 900-EXIT.
020200       100-EXIT.
020300           EXIT.
020400
020500       300-FIELD-EDITS.
020600           MOVE "300-FIELD-EDITS" TO PARA-NAME.
020700           IF XTRACTIN-REC(1:10) = "BEGIN IONS"
020800               PERFORM 310-START-BLOCK THRU 310-EXIT
020900           ELSE IF XTRACTIN-REC(1:8) = "END IONS"
021000               PERFORM 320-END-BLOCK THRU 320-EXIT
021100           ELSE IF NOT IN-BLOCK
021200      ******** A LINE OUTSIDE ANY BLOCK (BLANK LINES, STRAY TEXT
021300      ******** BETWEEN BLOCKS) IS SIMPLY IGNORED
021400               CONTINUE
021500           ELSE IF XTRACTIN-REC(1:6) = "TITLE="
021600               PERFORM 330-PARSE-TITLE THRU 330-EXIT
021700           ELSE IF XTRACTIN-REC(1:8) = "PEPMASS="
021800               MOVE SPACES TO WS-FIELD-TEXT
021900               MOVE XTRACTIN-REC(9:20) TO WS-FIELD-TEXT
022000               CALL "DECTXT" USING WS-FIELD-TEXT, ES-PRECURSOR-MASS,
022100                                    RETURN-CD
022200           ELSE IF XTRACTIN-CHAR(1) >= "0" AND XTRACTIN-CHAR(1) <= "9"
022300               PERFORM 350-CHECK-PEAK-ROWS THRU 350-EXIT
022400           END-IF.
022500       300-EXIT.
022600           EXIT.
022700
022800       310-START-BLOCK.
022900      ******** A NEW BLOCK ALWAYS RESETS THE WORK RECORD - PRSM-ID IS
023000      ******** NOT CARRIED BY EITHER DECONVOLUTION FORMAT AND STAYS
023100      ******** ZERO, AND SO DOES ES-CHARGE SINCE THERMOXTRACT NEVER
023200      ******** REPORTS A PRECURSOR CHARGE
023300           INITIALIZE EXPSCAN-REC.
023400           MOVE "Y" TO IN-BLOCK-SW.
023500       310-EXIT.
023600           EXIT.
023700
023800       320-END-BLOCK.
023900      ******** END IONS CLOSES OUT A BLOCK THAT WAS PROPERLY OPENED -
024000      ******** A STRAY END IONS WITH NO MATCHING BEGIN IS IGNORED
024100           IF IN-BLOCK
024200               PERFORM 700-WRITE-EXPSCAN THRU 700-EXIT
024300               MOVE "N" TO IN-BLOCK-SW.
024400       320-EXIT.
024500           EXIT.
024600
024700       330-PARSE-TITLE.
024800      ******** THE SCAN-ID IS BURIED IN THE LAST BLANK-SEPARATED TOKEN
024900      ******** OF THE TITLE, AS "SCAN=NNNNN"" - FIRST THE REAL END OF
025000      ******** THE TITLE TEXT IS FOUND (TRAILING BLANKS ARE JUST THE
025100      ******** LINE-SEQUENTIAL PAD), THEN THE LAST TOKEN IS FOUND BY
025200      ******** SCANNING BACK FOR THE BLANK BEFORE IT
025300           MOVE SPACES TO WS-TITLE-TEXT.
025400           MOVE XTRACTIN-REC(7:190) TO WS-TITLE-TEXT.
025500
025600           MOVE ZERO TO WS-CONTENT-LEN.
025700           MOVE "Y" TO MORE-SCAN-SW.
025800           PERFORM 332-FIND-CONTENT-END THRU 332-EXIT
025900                  VARYING WS-SUB1 FROM 190 BY -1
026000                  UNTIL WS-SUB1 < 1 OR NO-MORE-SCAN.
026100
026200           MOVE ZERO TO WS-TOKEN-START.
026300           MOVE "Y" TO MORE-SCAN-SW.
026400           PERFORM 334-FIND-TOKEN-START THRU 334-EXIT
026500                  VARYING WS-SUB2 FROM WS-CONTENT-LEN BY -1
026600                  UNTIL WS-SUB2 < 1 OR NO-MORE-SCAN.
026700
026800           IF WS-TOKEN-START = 0
026900               MOVE 1 TO WS-TOKEN-START.
027000           COMPUTE WS-TOKEN-LEN = WS-CONTENT-LEN - WS-TOKEN-START + 1.
027100
027200      ******** "SCAN=" (5 BYTES) IS STRIPPED OFF THE FRONT OF THE LAST
027300      ******** TOKEN AND THE CLOSING QUOTE (1 BYTE) OFF THE BACK,
027400      ******** LEAVING JUST THE SCAN-ID DIGITS
027500           IF WS-TOKEN-LEN > 6
027600               COMPUTE WS-TRIM-LEN = WS-TOKEN-LEN - 6
027700               MOVE WS-TITLE-TEXT(WS-TOKEN-START + 5 : WS-TRIM-LEN)
027800                   TO ES-SCAN-ID.
027900       330-EXIT.
028000           EXIT.
028100
028200       332-FIND-CONTENT-END.
028300           IF WS-TITLE-TEXT(WS-SUB1:1) NOT = SPACE
028400               MOVE WS-SUB1 TO WS-CONTENT-LEN
028500               MOVE "N" TO MORE-SCAN-SW.
028600       332-EXIT.
028700           EXIT.
028800
028900       334-FIND-TOKEN-START.
029000           IF WS-TITLE-TEXT(WS-SUB2:1) = SPACE
029100               COMPUTE WS-TOKEN-START = WS-SUB2 + 1
029200               MOVE "N" TO MORE-SCAN-SW.
029300       334-EXIT.
029400           EXIT.
029500
029600       350-CHECK-PEAK-ROWS.
029700      ******** THE PEAK MASS IS THE TEXT BEFORE THE FIRST BLANK - THE
029800      ******** INTENSITY FIELD AFTER IT IS NOT KEPT
029900           ADD 1 TO ES-PEAK-COUNT.
030000           MOVE ES-PEAK-COUNT TO PEAK-SUB.
030100           MOVE SPACES TO WS-FIELD-TEXT.
030200           UNSTRING XTRACTIN-REC DELIMITED BY SPACE
030300               INTO WS-FIELD-TEXT.
030400           CALL "DECTXT" USING WS-FIELD-TEXT, ES-PEAK-MASS(PEAK-SUB),
030500                                RETURN-CD.
030600       350-EXIT.
030700           EXIT.
030800
030900       700-WRITE-EXPSCAN.
031000           MOVE "700-WRITE-EXPSCAN" TO PARA-NAME.
031100           WRITE EXPSCAN-REC.
031200           ADD +1 TO RECORDS-WRITTEN.
031300       700-EXIT.
031400           EXIT.
031500
031600       800-OPEN-FILES.
031700           MOVE "800-OPEN-FILES" TO PARA-NAME.
031800           OPEN INPUT XTRACTIN.
031900           OPEN OUTPUT SYSOUT.
032000           OPEN OUTPUT EXPSCAN-FILE.
032100       800-EXIT.
032200           EXIT.
032300
032400       850-CLOSE-FILES.
032500           MOVE "850-CLOSE-FILES" TO PARA-NAME.
032600           CLOSE XTRACTIN, SYSOUT, EXPSCAN-FILE.
032700       850-EXIT.
032800           EXIT.
032900
033000       900-READ-SRCLINE.
033100           READ XTRACTIN
033200               AT END MOVE "N" TO MORE-DATA-SW
033300               GO TO 900-EXIT
033400           END-READ.
033500           ADD +1 TO RECORDS-READ.
033600       900-EXIT.
033700           EXIT.
033800
033900       999-CLEANUP.
034000           MOVE "999-CLEANUP" TO PARA-NAME.
034100      ******** A BLOCK STILL OPEN WHEN THE FILE RUNS OUT NEVER SAW ITS
034200      ******** END IONS LINE - IT IS DROPPED, NOT WRITTEN
034300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034400           DISPLAY "** LINES READ **".
034500           DISPLAY RECORDS-READ.
034600           DISPLAY "** SCANS WRITTEN **".
034700           DISPLAY RECORDS-WRITTEN.
034800           DISPLAY "******** NORMAL END OF JOB DCVTHXT ********".
034900       999-EXIT.
035000           EXIT.
035100
035200       1000-ABEND-RTN.
035300           WRITE SYSOUT-REC FROM ABEND-REC.
035400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035500           DISPLAY "*** ABNORMAL END OF JOB - DCVTHXT ***" UPON CONSOLE.
035600           DIVIDE ZERO-VAL INTO ONE-VAL.
