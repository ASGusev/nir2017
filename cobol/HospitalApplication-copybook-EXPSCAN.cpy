000100      ******************************************************************
000200      * EXPSCAN  -  EXPERIMENTAL-SCAN WORK RECORD  (LINE SEQUENTIAL)  *
000300      *                                                                *
000400      *  WRITTEN BY DCVMSDEC AND DCVTHXT, ONE PER COMPLETED BEGIN/END *
000500      *  IONS BLOCK IN THE DECONVOLUTION PROGRAM'S OUTPUT, AND READ   *
000600      *  BY PRSMANOT TO DRIVE THE MATCH AGAINST THE THEORETIC LADDER. *
000700      *  PEAK-MASS IS A FIXED-SIZE TABLE - 500 PEAKS IS MORE THAN THE *
000800      *  BUSIEST SPECTRUM WE HAVE EVER SEEN COME THROUGH EITHER       *
000900      *  DECONVOLUTION PROGRAM - SEE PEAK-COUNT FOR HOW MANY ARE LIT. *
001000      ******************************************************************
001100       01  EXPSCAN-REC.
001200           05  ES-SCAN-ID              PIC 9(09).
001300           05  ES-PRSM-ID              PIC 9(09).
001400           05  ES-CHARGE                PIC 9(02).
001500           05  ES-PRECURSOR-MASS       PIC S9(07)V9(05).
001600           05  ES-PEAK-COUNT           PIC 9(04).
001700           05  ES-PEAK-MASS            OCCURS 500 TIMES
001800                                        PIC S9(07)V9(05).
001900           05  FILLER                  PIC X(02).
