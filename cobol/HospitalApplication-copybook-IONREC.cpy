000100      ******************************************************************
000200      * IONREC  -  B/Y ION LADDER LINKAGE TABLE                       *
000300      *                                                                *
000400      *  IONLADR HANDS BACK ONE OF THESE PER CALL - A PARALLEL PAIR   *
000500      *  OF CUMULATIVE-MASS TABLES, ONE ENTRY PER RESIDUE POSITION.   *
000600      *  ION-B-MASS(I) / ION-Y-MASS(I) ARE THE I'TH B-ION AND Y-ION   *
000700      *  MASSES; ION-LADDER-LEN IS THE SEQUENCE LENGTH THE LADDER WAS *
000800      *  BUILT FOR.  CAPPED AT 200 RESIDUES - THE LONGEST SEQUENCE    *
000900      *  THE THEORETIC-SCAN RECORD CAN CARRY.                         *
001000      ******************************************************************
001100       01  ION-LADDER-REC.
001200           05  ION-LADDER-LEN          PIC 9(03).
001300           05  ION-B-MASS              OCCURS 200 TIMES
001400                                        PIC S9(07)V9(05).
001500           05  ION-Y-MASS              OCCURS 200 TIMES
001600                                        PIC S9(07)V9(05).
001700           05  FILLER                  PIC X(02).
