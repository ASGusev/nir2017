000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DECTXT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEV CENTER.
000600       DATE-WRITTEN. 01/23/88.
000700       DATE-COMPILED. 01/23/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          CONVERTS A LEFT-JUSTIFIED, SPACE-PADDED TEXT NUMBER -
001400      *          PLAIN INTEGER OR DECIMAL WITH ONE '.' - INTO A SIGNED
001500      *          PACKED-LOOKING S9(7)V9(5) VALUE.  WRITTEN FOR TSCNLOAD
001600      *          SO THE SAME COLUMN-SPLITTING LOGIC THAT PULLS A MASS
001700      *          OR A COST OUT OF A TAB-SEPARATED OR BLANK-SEPARATED
001800      *          INPUT LINE DOES NOT HAVE TO BE COPIED INTO EVERY JOB
001900      *          THAT READS ONE OF THESE FILES.
002000      *
002100      *          THE CALLER'S TEXT MAY CARRY NO DECIMAL POINT AT ALL -
002200      *          THE VALUE IS THEN TREATED AS A WHOLE NUMBER.  NO SIGN
002300      *          CHARACTER IS RECOGNIZED - ALL THE MASSES AND COSTS
002400      *          THIS IS CALLED FOR ARE UNSIGNED IN THE SOURCE DATA.
002500      ******************************************************************
002600      *----------------------------------------------------------------*
002700      * CHANGE LOG                                                     *
002800      *----------------------------------------------------------------*
002900      * DATE     BY   REQUEST     DESCRIPTION                          *
003000      *----------------------------------------------------------------*
003100      * 01/23/88 JS   INITIAL     INITIAL CODING AND UNIT TEST         *
003200      * 07/14/89 JS   TKT-0971    INTEGER PORTION WAS BEING MOVED      *
003300      *                           STRAIGHT OUT OF THE UNSTRING FIELD - *
003400      *                           TRAILING BLANKS FROM THE SOURCE LINE *
003500      *                           WERE LANDING IN THE NUMERIC MOVE AND *
003600      *                           COMING OUT ZERO.  NOW TRIMMED FIRST  *
003700      *                           THROUGH WS-INT-NUM                  *
003800      * 11/09/98 DO   Y2K-0447    YEAR-2000 DATE-WINDOW REVIEW - THIS  *
003900      *                           PROGRAM CARRIES NO DATE FIELDS, NO   *
004000      *                           CHANGE REQUIRED                     *
004100      * 04/27/01 RF   TKT-1688    RECOMPILED UNDER COBOL/390 2.2 FOR   *
004200      *                           THE DB2 V7 MIGRATION - NO SOURCE     *
004300      *                           CHANGE                               *
004400      *----------------------------------------------------------------*
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       INPUT-OUTPUT SECTION.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400
005500       WORKING-STORAGE SECTION.
005600       01  MISC-FIELDS.
005700           05  WS-INT-TEXT              PIC X(07).
005800           05  WS-FRAC-TEXT             PIC X(05).
005900           05  WS-INT-NUM               PIC 9(07).
006000           05  WS-DOT-CNT               PIC 9(02) COMP.
006100           05  WS-TRIM-LEN              PIC 9(02) COMP.
006200           05  WS-DIGITS                PIC X(12).
006300           05  FILLER                   PIC X(01) VALUE SPACE.
006400
006500       01  WS-DIGITS-TBL REDEFINES MISC-FIELDS.
006600           05  FILLER                   PIC X(19).
006700           05  DIGITS-CHAR              OCCURS 12 TIMES
006800                                         PIC X(01).
006900           05  FILLER                   PIC X(01).
007000
007100      ******** DEBUG VIEW USED DURING BENCH TESTING - LEFT IN SO A
007200      ******** DUMP READ PICKS THE TRIM LENGTH OUT IN DISPLAY FORM
007300       01  MISC-FIELDS-DEBUG REDEFINES MISC-FIELDS.
007400           05  FILLER                   PIC X(21).
007500           05  DEBUG-TRIM-LEN           PIC 99.
007600           05  FILLER                   PIC X(09).
007700
007800       LINKAGE SECTION.
007900       01  DEC-TEXT                     PIC X(20).
008000       01  DEC-CHAR-TBL REDEFINES DEC-TEXT.
008100           05  DEC-CHAR                 OCCURS 20 TIMES
008200                                         PIC X(01).
008300       01  DEC-VALUE                    PIC S9(07)V9(05).
008400       01  RETURN-CD                    PIC 9(04) COMP.
008500
008600       PROCEDURE DIVISION USING DEC-TEXT, DEC-VALUE, RETURN-CD.
008700       000-CONVERT.
008800           MOVE SPACES TO WS-INT-TEXT WS-FRAC-TEXT.
008900           MOVE ZERO TO WS-DOT-CNT.
009000           UNSTRING DEC-TEXT DELIMITED BY "."
009100               INTO WS-INT-TEXT WS-FRAC-TEXT
009200               TALLYING IN WS-DOT-CNT.
009300           IF WS-DOT-CNT = 0
009400               MOVE DEC-TEXT TO WS-INT-TEXT
009500               MOVE ZERO TO WS-FRAC-TEXT.
009600
009700      ******** THE INTEGER PORTION IS TRIMMED TO ITS REAL LENGTH FIRST
009800      ******** SO THE NUMERIC MOVE RIGHT-JUSTIFIES THE DIGITS THAT ARE
009900      ******** ACTUALLY THERE INSTEAD OF THE TRAILING BLANKS
010000           MOVE ZERO TO WS-TRIM-LEN.
010100           INSPECT WS-INT-TEXT TALLYING WS-TRIM-LEN
010200                   FOR CHARACTERS BEFORE INITIAL SPACE.
010300           IF WS-TRIM-LEN = 0
010400               MOVE ZERO TO WS-INT-NUM
010500           ELSE
010600               MOVE WS-INT-TEXT(1:WS-TRIM-LEN) TO WS-INT-NUM.
010700           MOVE WS-INT-NUM TO WS-DIGITS(1:7).
010800
010900      ******** THE FRACTION IS DIFFERENT - A SHORT FRACTION PADS WITH
011000      ******** ZEROS ON THE RIGHT (".5" IS 50000, NOT 00005)
011100           INSPECT WS-FRAC-TEXT REPLACING ALL SPACE BY ZERO.
011200           MOVE WS-FRAC-TEXT TO WS-DIGITS(8:5).
011300
011400           MOVE WS-DIGITS TO DEC-VALUE.
011500           MOVE ZERO TO RETURN-CD.
011600           GOBACK.
011700       000-EXIT.
011800           EXIT.
