000100      ******************************************************************
000200      * THEOSCAN  -  THEORETIC-SCAN MASTER RECORD  (VSAM KSDS)        *
000300      *                                                                *
000400      *  ONE ROW PER PROTEIN-SPECTRUM-MATCH PRODUCED BY THE UPSTREAM  *
000500      *  IDENTIFICATION STEP.  KEYED BY SCAN-ID SO PRSMANOT, PRSMCNT  *
000600      *  AND PRSMSPEC CAN ALL GET AT A ROW WITHOUT RE-SORTING THE     *
000700      *  TABLE EACH TIME THEY RUN - TSCNLOAD BUILDS THIS FILE ONCE    *
000800      *  FROM THE IDENTIFICATION TOOL'S TAB-SEPARATED TABLE.          *
000900      ******************************************************************
001000       01  THEOMSTR-REC.
001100           05  TS-SCAN-ID              PIC 9(09).
001200           05  TS-PRSM-ID              PIC 9(09).
001300           05  TS-CHARGE               PIC 9(02).
001400           05  TS-PRECURSOR-MASS       PIC S9(07)V9(05).
001500           05  TS-EVALUE-MANT          PIC S9(01)V9(05).
001600           05  TS-EVALUE-EXP           PIC S9(03).
001700           05  TS-SEQ-LENGTH           PIC 9(03).
001800           05  TS-SEQUENCE             PIC X(200).
001900           05  FILLER                  PIC X(02).
